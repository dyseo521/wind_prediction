000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PWRMON.
000300 AUTHOR. R B WEAVER.
000400 INSTALLATION. CAMPUS FACILITIES DATA CENTER.
000500 DATE-WRITTEN. 11/08/94.
000600 DATE-COMPILED. 11/08/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800***************************************************************
000900*  THIS PROGRAM BUILDS ONE 30-DAY MONTH OUT OF A SINGLE MONTHLY
001000*  AVERAGE WIND SPEED AND A STARTING DAY-OF-WEEK CODE, RUNS THE
001100*  SAME WIND/PIEZO HOUR FORMULAS AS PWRDAY AND PWRWEEK FOR EVERY
001200*  HOUR OF EVERY DAY, AND ROLLS THE MONTH UP INTO FOUR WEEKLY
001300*  TOTALS (DAYS 1-28) PLUS TWO LEFTOVER FLAT DAYS (29-30) AND
001400*  ONE GRAND MONTHLY TOTAL.
001500*
001600*  EACH DAY'S OWN AVERAGE WIND SPEED IS NUDGED UP OR DOWN FROM
001700*  THE MONTHLY AVERAGE BY A FIXED 10-DAY CYCLE OF COEFFICIENTS
001800*  (PWR-VAR-CYCLE BELOW) RATHER THAN A RANDOM DRAW - FACILITIES
001900*  WANTED THE MONTHLY JOB TO PRODUCE THE SAME FIGURES EVERY TIME
002000*  IT IS RERUN AGAINST THE SAME INPUT, SO A TABLE LOOKUP STANDS
002100*  IN FOR WHATEVER THE PLANNING OFFICE USED TO ROLL BY HAND.
002200*
002300*  MODIFICATION LOG:
002400*  11/08/94  RBW  ORIGINAL PROGRAM                                FAC9702A
002500*  02/09/99  LDK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS STORED      Y2K0099 
002600*  09/27/05  THP  WEEKEND PEOPLE PROFILE HALVED PER FACILITIES
002700*                 REQUEST - CAMPUS IS NEARLY EMPTY SATURDAY AND
002800*                 SUNDAY                                          CR00876 
002900*  04/02/10  KMS  MONTHLY CONSUMPTION FIXED AT 12 LIGHT-HOURS PER
003000*                 DAY TIMES 30 DAYS, NOT SUMMED FROM WEEKLY       CR01035 
003100*  11/18/14  DMR  PWR-VAR-CYCLE TABLE ADDED TO REPLACE THE OLD
003200*                 HAND-ROLLED VARIANCE WORKSHEET                  CR01180 
003300*  06/14/16  GJP  ADDED TEMPERATURE-RANGE INPUT TO DRIVE THE DAY
003400*                 WIND VARIANCE, AND CONFIGURABLE WEEKDAY/WEEKEND
003500*                 PEOPLE MULTIPLIERS FEEDING THE THREE-BAND HOURLY
003600*                 SPREAD - REPLACES THE TWO HAND-ROLLED WEEKEND/
003700*                 WEEKDAY PERCENTAGE TABLES, WHICH NEVER MATCHED
003800*                 WHAT THE WEEKLY JOB DOES WITH THE SAME INPUT.
003900*                 DAYS 29-30 NOW BUILD A GENUINELY FLAT 24-HOUR
004000*                 PROFILE INSTEAD OF REUSING DAYS 1-28'S HOURLY
004100*                 SPREAD                                          CR01184 
004200*  07/01/16  TJR  NEGATIVE WH COLUMNS (BALANCE ESPECIALLY) NOW
004300*                 PRINT WITH A LEADING MINUS, NOT A TRAILING
004400*                 ONE - AUDIT FLAGGED THE TRAILING SIGN AS EASY
004500*                 TO MISS ON THE GREENBAR                         CR01300 
004600***************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT MONTHLY-IN
005700     ASSIGN TO MONIN
005800       FILE STATUS IS MI-CODE.
005900
006000     SELECT SUMMARY-OUT
006100     ASSIGN TO SUMOUT
006200       FILE STATUS IS SO-CODE.
006300
006400     SELECT SUMMARY-REPORT
006500     ASSIGN TO SUMRPT
006600       FILE STATUS IS SR-CODE.
006700
006800     SELECT ERRFILE
006900     ASSIGN TO PWRERR
007000       FILE STATUS IS EF-CODE.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  MONTHLY-IN
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 80 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS MI-MONTHLY-REC.
008000 01  MI-MONTHLY-REC.
008100     05  MI-LOC-CODE               PIC X(02).
008200     05  MI-AVG-WIND               PIC 9(02)V9(02).
008300     05  MI-START-DOW              PIC 9(01).
008400         88  MI-DOW-VALID              VALUES 1 THRU 7.
008500*** OPTIONAL TEMPERATURE SPREAD FOR THE MONTH - ZERO/ZERO MEANS
008600*** "NOT SUPPLIED, USE THE DEFAULT 0.20 VARIANCE"                 CR01184 
008700     05  MI-TEMP-MIN               PIC S9(03).
008800     05  MI-TEMP-MAX               PIC S9(03).
008900*** CONFIGURABLE WEEKDAY/WEEKEND PEOPLE MULTIPLIERS - ZERO MEANS
009000*** "NOT SUPPLIED, USE THE DEFAULT" (1.00 WEEKDAY, 0.40
009100*** WEEKEND)                                                      CR01184 
009200     05  MI-WEEKDAY-MULT           PIC 9V99.
009300     05  MI-WEEKEND-MULT           PIC 9V99.
009400     05  FILLER                    PIC X(61).
009500
009600 FD  SUMMARY-OUT
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 80 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS PS-SUMMARY-REC.
010200     COPY PWRSUMM.
010300
010400 FD  SUMMARY-REPORT
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 132 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS RPT-REC.
011000 01  RPT-REC                       PIC X(132).
011100
011200 FD  ERRFILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 80 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS ERR-REC.
011800 01  ERR-REC                       PIC X(80).
011900
012000 WORKING-STORAGE SECTION.
012100
012200 01  FILE-STATUS-CODES.
012300     05  MI-CODE                   PIC X(2).
012400         88 MI-OK           VALUE SPACES.
012500         88 MI-EOF          VALUE '10'.
012600     05  SO-CODE                   PIC X(2).
012700     05  SR-CODE                   PIC X(2).
012800     05  EF-CODE                   PIC X(2).
012900
013000 77  MORE-RECORDS-SW               PIC X(1) VALUE SPACE.
013100     88 NO-MORE-RECORDS                   VALUE 'N'.
013200 77  WS-VALID-SCENARIO-SW          PIC X(1) VALUE SPACE.
013300     88 WS-SCENARIO-IS-VALID              VALUE 'Y'.
013400 77  REPORT-MAX-LINES              PIC 9(2) COMP VALUE 55.
013500 77  WS-WEEKEND-SW                 PIC X(1) VALUE 'N'.
013600     88 WS-IS-WEEKEND-DAY                 VALUE 'Y'.
013700
013800     COPY PWRLOC.
013900
014000*** DETERMINISTIC 10-DAY VARIANCE CYCLE - REPLACES A RANDOM
014100*** DRAW WITH A FIXED TABLE SO RERUNS REPRODUCE THE SAME
014200*** FIGURES.  VALUES ARE SIGNED FRACTIONS, MAGNITUDE <= 1.00.
014300 01  PWR-VAR-CYCLE-VALUES.
014400     05  FILLER              PIC S9V99 VALUE +0.00.
014500     05  FILLER              PIC S9V99 VALUE +0.40.
014600     05  FILLER              PIC S9V99 VALUE -0.65.
014700     05  FILLER              PIC S9V99 VALUE +0.80.
014800     05  FILLER              PIC S9V99 VALUE -0.25.
014900     05  FILLER              PIC S9V99 VALUE +0.55.
015000     05  FILLER              PIC S9V99 VALUE -0.80.
015100     05  FILLER              PIC S9V99 VALUE +0.30.
015200     05  FILLER              PIC S9V99 VALUE -0.45.
015300     05  FILLER              PIC S9V99 VALUE +0.15.
015400 01  PWR-VAR-CYCLE-TABLE REDEFINES PWR-VAR-CYCLE-VALUES.
015500     05  PWR-VAR-CYCLE OCCURS 10 TIMES PIC S9V99.
015600
015700 01  WS-CURRENT-DATE-FIELDS.
015800     05  WS-CUR-DATE-6             PIC 9(6).
015900     05  WS-CUR-DATE-X REDEFINES WS-CUR-DATE-6.
016000         10  WS-CUR-YY             PIC 9(2).
016100         10  WS-CUR-MM             PIC 9(2).
016200         10  WS-CUR-DD             PIC 9(2).
016300
016400 01  WS-DAY-PROFILE.
016500     05  WD-HOUR-WIND OCCURS 24 TIMES PIC 9(02)V9(02) COMP-3.
016600     05  WD-HOUR-PEOPLE OCCURS 24 TIMES PIC 9(06) COMP-3.
016700
016800 01  WS-WORK-FIELDS.
016900     05  WS-DAY-NBR                PIC 9(2) COMP.
017000     05  WS-DOW-NBR                PIC 9(1) COMP.
017100     05  WS-CYC-IDX                PIC 9(2) COMP.
017200     05  WS-WEEK-NBR               PIC 9(1) COMP.
017300     05  WS-HOUR-IDX               PIC 9(2) COMP.
017400     05  WS-DAY-AVG-WIND           PIC 9(02)V99 COMP-3.
017500     05  WS-EFF-WEEKDAY-MULT       PIC 9V99     COMP-3.
017600     05  WS-EFF-WEEKEND-MULT       PIC 9V99     COMP-3.
017700     05  WS-VARIANCE-V             PIC 9V9999   COMP-3.
017800     05  WS-DAY-MULT               PIC 9V99     COMP-3.
017900     05  WS-V-CUBED                PIC 9(6)V9(4) COMP-3.
018000     05  WS-RAW-WATTS              PIC 9(7)V9(4) COMP-3.
018100     05  WS-CAPPED-WATTS           PIC 9(7)V9(4) COMP-3.
018200     05  WS-EFFECTIVE-PEOPLE       PIC 9(9)V9(4) COMP-3.
018300     05  WS-HOUR-WIND-WH           PIC S9(7)V99  COMP-3.
018400     05  WS-HOUR-PIEZO-WH          PIC S9(7)V99  COMP-3.
018500
018600 01  WS-COUNTERS-AND-ACCUMULATORS.
018700     05  RECORDS-READ              PIC S9(4) COMP.
018800     05  RECORDS-WRITTEN           PIC S9(4) COMP.
018900     05  ERROR-RECS                PIC S9(4) COMP.
019000     05  PAGE-NUM                  PIC 9(3)  COMP.
019100     05  LINE-COUNT                PIC 9(2)  COMP.
019200
019300 01  WS-DAY-TOTALS.
019400     05  WS-DAY-WIND-WH            PIC S9(9)V99 COMP-3.
019500     05  WS-DAY-PIEZO-WH           PIC S9(9)V99 COMP-3.
019600
019700 01  WS-WEEK-TOTALS.
019800     05  WS-WEEK-WIND-WH           PIC S9(9)V99 COMP-3.
019900     05  WS-WEEK-PIEZO-WH          PIC S9(9)V99 COMP-3.
020000
020100 01  WS-MONTH-TOTALS.
020200     05  WS-MONTH-WIND-WH          PIC S9(9)V99 COMP-3.
020300     05  WS-MONTH-PIEZO-WH         PIC S9(9)V99 COMP-3.
020400
020500 01  BLANK-LINE                    PIC X(132) VALUE SPACES.
020600
020700 01  HEADER-LINE1.
020800     05  FILLER                    PIC X(6)  VALUE 'DATE: '.
020900     05  HL1-DATE.
021000         10 HL1-MM                 PIC 9(2).
021100         10 SLASH-1                PIC X VALUE '/'.
021200         10 HL1-DD                 PIC 9(2).
021300         10 SLASH-2                PIC X VALUE '/'.
021400         10 HL1-YY                 PIC 9(2).
021500     05  FILLER                    PIC X(28) VALUE SPACES.
021600     05  HL1-REPORT-TITLE          PIC X(44) VALUE
021700             'CAMPUS RENEWABLE POWER - MONTHLY PREDICTION'.
021800     05  FILLER                    PIC X(30) VALUE SPACES.
021900     05  HL1-PAGE-NUM.
022000         10 FILLER                 PIC X(6) VALUE 'PAGE: '.
022100         10 HL1-PAGE-NUMBER        PIC ZZ9.
022200     05  FILLER                    PIC X VALUE SPACE.
022300
022400 01  HEADER-LINE2.
022500     05  FILLER                    PIC X(10) VALUE 'LOCATION: '.
022600     05  HL2-LOC-NAME              PIC X(20).
022700     05  FILLER                    PIC X(10) VALUE SPACES.
022800     05  FILLER                   PIC X(13) VALUE 'PERIOD: MONTH'.
022900     05  FILLER                    PIC X(79) VALUE SPACES.
023000
023100 01  HEADER-LINE3.
023200     05  FILLER                    PIC X(3)  VALUE SPACES.
023300     05  FILLER                    PIC X(4)  VALUE 'WEEK'.
023400     05  FILLER                    PIC X(3)  VALUE SPACES.
023500     05  FILLER                    PIC X(12) VALUE 'WIND WH'.
023600     05  FILLER                    PIC X(3)  VALUE SPACES.
023700     05  FILLER                    PIC X(12) VALUE 'PIEZO WH'.
023800     05  FILLER                    PIC X(3)  VALUE SPACES.
023900     05  FILLER                    PIC X(12) VALUE 'TOTAL WH'.
024000     05  FILLER                    PIC X(49) VALUE SPACES.
024100
024200 01  DETAIL-LINE1.
024300     05  FILLER                    PIC X(3)  VALUE SPACES.
024400     05  DL1-LABEL-TXT             PIC X(2).
024500     05  DL1-LABEL-NBR             PIC 9.
024600     05  FILLER                    PIC X(4)  VALUE SPACES.
024700     05  DL1-WIND-WH               PIC -ZZZ,ZZ9.99.
024800     05  FILLER                    PIC X(1)  VALUE SPACES.
024900     05  DL1-PIEZO-WH              PIC -ZZZ,ZZ9.99.
025000     05  FILLER                    PIC X(1)  VALUE SPACES.
025100     05  DL1-TOTAL-WH              PIC -ZZZ,ZZ9.99.
025200     05  FILLER                    PIC X(49) VALUE SPACES.
025300
025400 01  WS-MONTH-TOTAL-LINE.
025500     05  FILLER                    PIC X(3)  VALUE SPACES.
025600     05  FILLER                   PIC X(16) VALUE 'MONTH TOTALS:'.
025700     05  MTL-WIND-WH               PIC -ZZZ,ZZ9.99.
025800     05  FILLER                    PIC X(1)  VALUE SPACES.
025900     05  MTL-PIEZO-WH              PIC -ZZZ,ZZ9.99.
026000     05  FILLER                    PIC X(1)  VALUE SPACES.
026100     05  MTL-TOTAL-WH              PIC -ZZZ,ZZ9.99.
026200     05  FILLER                    PIC X(1)  VALUE SPACES.
026300     05  MTL-CONSUMP-WH            PIC -ZZZ,ZZ9.99.
026400     05  FILLER                    PIC X(1)  VALUE SPACES.
026500     05  MTL-BALANCE-WH            PIC -ZZZ,ZZ9.99.
026600     05  FILLER                    PIC X(1)  VALUE SPACES.
026700     05  MTL-SUFF-PCT              PIC ZZZZ9.9.
026800     05  FILLER                    PIC X(9)  VALUE SPACES.
026900
027000 01  WS-ERROR-LINE.
027100     05  EL-SCENARIO-DATA          PIC X(20).
027200     05  FILLER                    PIC X(2)  VALUE SPACES.
027300     05  EL-MESSAGE                PIC X(40).
027400     05  FILLER                    PIC X(18) VALUE SPACES.
027500
027600 PROCEDURE DIVISION.
027700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027800     PERFORM 100-MAINLINE THRU 100-EXIT
027900             UNTIL NO-MORE-RECORDS.
028000     PERFORM 200-CLEANUP THRU 200-EXIT.
028100     MOVE +0 TO RETURN-CODE.
028200     GOBACK.
028300
028400 000-HOUSEKEEPING.
028500     DISPLAY 'PWRMON HOUSEKEEPING'.
028600     OPEN INPUT MONTHLY-IN.
028700     OPEN OUTPUT SUMMARY-OUT.
028800     OPEN OUTPUT SUMMARY-REPORT.
028900     OPEN OUTPUT ERRFILE.
029000
029100     INITIALIZE WS-COUNTERS-AND-ACCUMULATORS.
029200     ACCEPT WS-CUR-DATE-6 FROM DATE.
029300     PERFORM 110-READ-MONTHLY-IN THRU 110-EXIT.
029400 000-EXIT.
029500     EXIT.
029600
029700 110-READ-MONTHLY-IN.
029800     READ MONTHLY-IN
029900         AT END
030000         MOVE 'N' TO MORE-RECORDS-SW
030100         GO TO 110-EXIT
030200     END-READ.
030300     ADD +1 TO RECORDS-READ.
030400 110-EXIT.
030500     EXIT.
030600
030700 100-MAINLINE.
030800     PERFORM 1000-EDIT-MONTHLY-INPUT THRU 1000-EXIT.
030900
031000     IF NOT WS-SCENARIO-IS-VALID
031100         PERFORM 4000-WRITE-ERROR THRU 4000-EXIT
031200         PERFORM 110-READ-MONTHLY-IN THRU 110-EXIT
031300         GO TO 100-EXIT
031400     END-IF.
031500
031600     PERFORM 1050-RESOLVE-DEFAULTS THRU 1050-EXIT.
031700
031800     PERFORM 010-WRITE-REPORT-HEADERS THRU 010-EXIT.
031900     MOVE ZERO TO WS-MONTH-WIND-WH, WS-MONTH-PIEZO-WH.
032000     MOVE ZERO TO WS-WEEK-WIND-WH, WS-WEEK-PIEZO-WH.
032100     MOVE 1 TO WS-WEEK-NBR.
032200
032300     PERFORM 2000-CALC-DAY THRU 2000-EXIT
032400         VARYING WS-DAY-NBR FROM 1 BY 1
032500         UNTIL WS-DAY-NBR > 30.
032600
032700     PERFORM 3000-CALC-MONTH-SUMMARY THRU 3000-EXIT.
032800     PERFORM 110-READ-MONTHLY-IN THRU 110-EXIT.
032900 100-EXIT.
033000     EXIT.
033100
033200 1000-EDIT-MONTHLY-INPUT.
033300     SET PL-IDX TO 1.
033400     MOVE 'N' TO WS-VALID-SCENARIO-SW.
033500     IF NOT MI-DOW-VALID
033600         GO TO 1000-EXIT
033700     END-IF.
033800     SEARCH ALL PWR-LOC-ENTRY
033900         AT END
034000             MOVE 'N' TO WS-VALID-SCENARIO-SW
034100         WHEN PL-LOC-CODE(PL-IDX) = MI-LOC-CODE
034200             MOVE 'Y' TO WS-VALID-SCENARIO-SW
034300     END-SEARCH.
034400 1000-EXIT.
034500     EXIT.
034600
034700 1050-RESOLVE-DEFAULTS.
034800*** RESOLVE THE OPTIONAL TEMPERATURE SPREAD AND THE CONFIGURABLE
034900*** WEEKDAY/WEEKEND PEOPLE MULTIPLIERS DOWN TO THE EFFECTIVE
035000*** VALUES THE DAY LOOP USES - ZERO INPUT MEANS "USE FACILITIES'
035100*** STANDARD DEFAULT"                                             CR01184 
035200     IF MI-TEMP-MIN = 0 AND MI-TEMP-MAX = 0
035300         MOVE 0.2000 TO WS-VARIANCE-V
035400     ELSE
035500         COMPUTE WS-VARIANCE-V ROUNDED =
035600             0.20 + ((MI-TEMP-MAX - MI-TEMP-MIN) / 100)
035700         IF WS-VARIANCE-V > 0.35
035800             MOVE 0.3500 TO WS-VARIANCE-V
035900         END-IF
036000     END-IF.
036100
036200     IF MI-WEEKDAY-MULT = 0
036300         MOVE 1.00 TO WS-EFF-WEEKDAY-MULT
036400     ELSE
036500         MOVE MI-WEEKDAY-MULT TO WS-EFF-WEEKDAY-MULT
036600     END-IF.
036700
036800     IF MI-WEEKEND-MULT = 0
036900         MOVE 0.40 TO WS-EFF-WEEKEND-MULT
037000     ELSE
037100         MOVE MI-WEEKEND-MULT TO WS-EFF-WEEKEND-MULT
037200     END-IF.
037300 1050-EXIT.
037400     EXIT.
037500
037600 2000-CALC-DAY.
037700*** DAY-OF-WEEK FOR THIS DAY NUMBER, WITHOUT FUNCTION MOD:
037800*** DOW RUNS 1-7, WRAPPING EVERY 7 DAYS FROM THE STARTING DAY.
037900     COMPUTE WS-DOW-NBR =
038000         MI-START-DOW - 1 + WS-DAY-NBR - 1
038100             - 7 * ((MI-START-DOW - 1 + WS-DAY-NBR - 1) / 7).
038200     ADD 1 TO WS-DOW-NBR.
038300     IF WS-DOW-NBR = 6 OR WS-DOW-NBR = 7
038400         MOVE 'Y' TO WS-WEEKEND-SW
038500     ELSE
038600         MOVE 'N' TO WS-WEEKEND-SW
038700     END-IF.
038800
038900*** TEN-DAY VARIANCE CYCLE INDEX, WITHOUT FUNCTION MOD.
039000     COMPUTE WS-CYC-IDX =
039100         WS-DAY-NBR - 1 - 10 * ((WS-DAY-NBR - 1) / 10).
039200     ADD 1 TO WS-CYC-IDX.
039300     COMPUTE WS-DAY-AVG-WIND ROUNDED =
039400         MI-AVG-WIND + (MI-AVG-WIND * PWR-VAR-CYCLE(WS-CYC-IDX)
039500             * WS-VARIANCE-V).
039600     IF WS-DAY-AVG-WIND < 0.50
039700         MOVE 0.50 TO WS-DAY-AVG-WIND
039800     END-IF.
039900
040000     PERFORM 2115-SET-DAY-MULT THRU 2115-EXIT.
040100
040200     IF WS-DAY-NBR > 28
040300         PERFORM 2310-BUILD-FLAT-PROFILE THRU 2310-EXIT
040400     ELSE
040500         PERFORM 2110-SET-HOUR-WIND THRU 2110-EXIT
040600             VARYING WS-HOUR-IDX FROM 1 BY 1
040700             UNTIL WS-HOUR-IDX > 24
040800         PERFORM 2120-SET-HOUR-PEOPLE THRU 2120-EXIT
040900             VARYING WS-HOUR-IDX FROM 1 BY 1
041000             UNTIL WS-HOUR-IDX > 24
041100     END-IF.
041200
041300     MOVE ZERO TO WS-DAY-WIND-WH, WS-DAY-PIEZO-WH.
041400     PERFORM 2200-CALC-HOUR THRU 2200-EXIT
041500         VARYING WS-HOUR-IDX FROM 1 BY 1
041600         UNTIL WS-HOUR-IDX > 24.
041700
041800     ADD WS-DAY-WIND-WH  TO WS-MONTH-WIND-WH.
041900     ADD WS-DAY-PIEZO-WH TO WS-MONTH-PIEZO-WH.
042000
042100     IF WS-DAY-NBR > 28
042200         PERFORM 3200-WRITE-FLAT-DAY THRU 3200-EXIT
042300         GO TO 2000-EXIT
042400     END-IF.
042500
042600     ADD WS-DAY-WIND-WH  TO WS-WEEK-WIND-WH.
042700     ADD WS-DAY-PIEZO-WH TO WS-WEEK-PIEZO-WH.
042800
042900     IF WS-DAY-NBR = 7 OR WS-DAY-NBR = 14 OR WS-DAY-NBR = 21
043000                        OR WS-DAY-NBR = 28
043100         PERFORM 3100-WRITE-WEEK-SUMMARY THRU 3100-EXIT
043200         ADD 1 TO WS-WEEK-NBR
043300         MOVE ZERO TO WS-WEEK-WIND-WH, WS-WEEK-PIEZO-WH
043400     END-IF.
043500 2000-EXIT.
043600     EXIT.
043700
043800 2110-SET-HOUR-WIND.
043900     IF WS-HOUR-IDX <= 12
044000         MOVE WS-DAY-AVG-WIND TO WD-HOUR-WIND(WS-HOUR-IDX)
044100     ELSE
044200         COMPUTE WD-HOUR-WIND(WS-HOUR-IDX) ROUNDED =
044300             WS-DAY-AVG-WIND * 0.8
044400     END-IF.
044500 2110-EXIT.
044600     EXIT.
044700
044800 2115-SET-DAY-MULT.
044900*** TODAY'S EFFECTIVE PEOPLE MULTIPLIER - WEEKEND MULTIPLIER ON
045000*** SATURDAY/SUNDAY, WEEKDAY MULTIPLIER OTHERWISE                 CR01184 
045100     IF WS-IS-WEEKEND-DAY
045200         MOVE WS-EFF-WEEKEND-MULT TO WS-DAY-MULT
045300     ELSE
045400         MOVE WS-EFF-WEEKDAY-MULT TO WS-DAY-MULT
045500     END-IF.
045600 2115-EXIT.
045700     EXIT.
045800
045900 2120-SET-HOUR-PEOPLE.
046000*** THREE-BAND HOURLY SPREAD OF THE DAY'S PEOPLE COUNT AGAINST
046100*** WS-DAY-MULT - 9AM-4PM FULL, 5PM-MIDNIGHT HALF, 1AM-8AM A
046200*** TENTH - SAME SPREAD THE WEEKLY JOB USES                       CR01184 
046300     EVALUATE TRUE
046400         WHEN WS-HOUR-IDX >= 9 AND WS-HOUR-IDX <= 16
046500             COMPUTE WD-HOUR-PEOPLE(WS-HOUR-IDX) =
046600                 PL-PZ-AVG-PEOPLE(PL-IDX) * WS-DAY-MULT
046700         WHEN WS-HOUR-IDX >= 17 AND WS-HOUR-IDX <= 24
046800             COMPUTE WD-HOUR-PEOPLE(WS-HOUR-IDX) =
046900                 PL-PZ-AVG-PEOPLE(PL-IDX) * WS-DAY-MULT * 0.5
047000         WHEN OTHER
047100             COMPUTE WD-HOUR-PEOPLE(WS-HOUR-IDX) =
047200                 PL-PZ-AVG-PEOPLE(PL-IDX) * WS-DAY-MULT * 0.1
047300     END-EVALUATE.
047400 2120-EXIT.
047500     EXIT.
047600
047700 2310-BUILD-FLAT-PROFILE.
047800*** DAYS 29-30 GET A GENUINELY FLAT 24-HOUR PROFILE - ONE WIND
047900*** SPEED AND ONE TRUNCATED PEOPLE COUNT ALL DAY, NO 12/12 WIND
048000*** SPLIT AND NO HOURLY PEOPLE VARIATION                          CR01184 
048100     PERFORM 2315-SET-FLAT-HOUR THRU 2315-EXIT
048200         VARYING WS-HOUR-IDX FROM 1 BY 1
048300         UNTIL WS-HOUR-IDX > 24.
048400 2310-EXIT.
048500     EXIT.
048600
048700 2315-SET-FLAT-HOUR.
048800     MOVE WS-DAY-AVG-WIND TO WD-HOUR-WIND(WS-HOUR-IDX).
048900     COMPUTE WD-HOUR-PEOPLE(WS-HOUR-IDX) =
049000         PL-PZ-AVG-PEOPLE(PL-IDX) * WS-DAY-MULT.
049100 2315-EXIT.
049200     EXIT.
049300
049400 2200-CALC-HOUR.
049500     IF WD-HOUR-WIND(WS-HOUR-IDX) < PL-WT-START-SPEED(PL-IDX)
049600         MOVE 0 TO WS-HOUR-WIND-WH
049700     ELSE
049800         COMPUTE WS-V-CUBED ROUNDED =
049900             WD-HOUR-WIND(WS-HOUR-IDX)
050000                 * WD-HOUR-WIND(WS-HOUR-IDX)
050100                 * WD-HOUR-WIND(WS-HOUR-IDX)
050200         COMPUTE WS-RAW-WATTS ROUNDED =
050300             0.5 * 1.225 * PL-WT-AREA(PL-IDX)
050400                 * WS-V-CUBED * PL-WT-EFFICIENCY(PL-IDX)
050500         IF WS-RAW-WATTS > PL-WT-RATED-POWER(PL-IDX)
050600             MOVE PL-WT-RATED-POWER(PL-IDX) TO WS-CAPPED-WATTS
050700         ELSE
050800             MOVE WS-RAW-WATTS TO WS-CAPPED-WATTS
050900         END-IF
051000         COMPUTE WS-HOUR-WIND-WH ROUNDED =
051100             WS-CAPPED-WATTS * PL-WT-COUNT(PL-IDX) * 1 * 0.70
051200     END-IF.
051300
051400     COMPUTE WS-EFFECTIVE-PEOPLE ROUNDED =
051500         WD-HOUR-PEOPLE(WS-HOUR-IDX) * 1.
051600     COMPUTE WS-HOUR-PIEZO-WH ROUNDED =
051700         WS-EFFECTIVE-PEOPLE * PL-PZ-STEPS-PERSON(PL-IDX)
051800             * PL-PZ-POWER-STEP(PL-IDX) * 0.70.
051900
052000     ADD WS-HOUR-WIND-WH  TO WS-DAY-WIND-WH.
052100     ADD WS-HOUR-PIEZO-WH TO WS-DAY-PIEZO-WH.
052200 2200-EXIT.
052300     EXIT.
052400
052500 3200-WRITE-FLAT-DAY.
052600     MOVE 'D'                TO PS-PERIOD-TYPE.
052700     MOVE MI-LOC-CODE        TO PS-LOC-CODE.
052800     MOVE WS-DAY-WIND-WH     TO PS-WIND-WH.
052900     MOVE WS-DAY-PIEZO-WH    TO PS-PIEZO-WH.
053000     COMPUTE PS-TOTAL-WH ROUNDED = PS-WIND-WH + PS-PIEZO-WH.
053100     COMPUTE PS-TOTAL-KWH ROUNDED = PS-TOTAL-WH / 1000.
053200     COMPUTE PS-CONSUMPTION-WH ROUNDED =
053300         150 * PL-SL-COUNT(PL-IDX) * 12.
053400     COMPUTE PS-BALANCE-WH ROUNDED =
053500         PS-TOTAL-WH - PS-CONSUMPTION-WH.
053600     IF PS-BALANCE-WH >= 0
053700         SET PS-IS-SUFFICIENT TO TRUE
053800     ELSE
053900         SET PS-NOT-SUFFICIENT TO TRUE
054000     END-IF.
054100     IF PS-CONSUMPTION-WH = 0
054200         MOVE 99999.9 TO PS-SUFF-PCT
054300     ELSE
054400         COMPUTE PS-SUFF-PCT ROUNDED =
054500             (PS-TOTAL-WH / PS-CONSUMPTION-WH) * 100
054600     END-IF.
054700     WRITE PS-SUMMARY-REC.
054800     ADD +1 TO RECORDS-WRITTEN.
054900 3200-EXIT.
055000     EXIT.
055100
055200 3100-WRITE-WEEK-SUMMARY.
055300     MOVE 'W'                TO PS-PERIOD-TYPE.
055400     MOVE MI-LOC-CODE        TO PS-LOC-CODE.
055500     MOVE WS-WEEK-WIND-WH    TO PS-WIND-WH.
055600     MOVE WS-WEEK-PIEZO-WH   TO PS-PIEZO-WH.
055700     COMPUTE PS-TOTAL-WH ROUNDED = PS-WIND-WH + PS-PIEZO-WH.
055800     COMPUTE PS-TOTAL-KWH ROUNDED = PS-TOTAL-WH / 1000.
055900     COMPUTE PS-CONSUMPTION-WH ROUNDED =
056000         150 * PL-SL-COUNT(PL-IDX) * 12 * 7.
056100     COMPUTE PS-BALANCE-WH ROUNDED =
056200         PS-TOTAL-WH - PS-CONSUMPTION-WH.
056300     IF PS-BALANCE-WH >= 0
056400         SET PS-IS-SUFFICIENT TO TRUE
056500     ELSE
056600         SET PS-NOT-SUFFICIENT TO TRUE
056700     END-IF.
056800     IF PS-CONSUMPTION-WH = 0
056900         MOVE 99999.9 TO PS-SUFF-PCT
057000     ELSE
057100         COMPUTE PS-SUFF-PCT ROUNDED =
057200             (PS-TOTAL-WH / PS-CONSUMPTION-WH) * 100
057300     END-IF.
057400     WRITE PS-SUMMARY-REC.
057500     ADD +1 TO RECORDS-WRITTEN.
057600
057700     IF LINE-COUNT < REPORT-MAX-LINES
057800         CONTINUE
057900     ELSE
058000         PERFORM 010-WRITE-REPORT-HEADERS THRU 010-EXIT
058100     END-IF.
058200     MOVE 'WK'                TO DL1-LABEL-TXT.
058300     MOVE WS-WEEK-NBR         TO DL1-LABEL-NBR.
058400     MOVE PS-WIND-WH          TO DL1-WIND-WH.
058500     MOVE PS-PIEZO-WH         TO DL1-PIEZO-WH.
058600     MOVE PS-TOTAL-WH         TO DL1-TOTAL-WH.
058700     MOVE DETAIL-LINE1        TO RPT-REC.
058800     WRITE RPT-REC.
058900     ADD +1                   TO LINE-COUNT.
059000 3100-EXIT.
059100     EXIT.
059200
059300 3000-CALC-MONTH-SUMMARY.
059400     MOVE 'M'                TO PS-PERIOD-TYPE.
059500     MOVE MI-LOC-CODE        TO PS-LOC-CODE.
059600     MOVE WS-MONTH-WIND-WH   TO PS-WIND-WH.
059700     MOVE WS-MONTH-PIEZO-WH  TO PS-PIEZO-WH.
059800     COMPUTE PS-TOTAL-WH ROUNDED = PS-WIND-WH + PS-PIEZO-WH.
059900     COMPUTE PS-TOTAL-KWH ROUNDED = PS-TOTAL-WH / 1000.
060000
060100*** RULE 3 - FIXED MONTHLY CONSUMPTION, 12 LIGHT-HOURS PER DAY
060200*** FOR 30 DAYS, NOT A SUM OF THE WEEKLY/DAILY FIGURES.
060300     COMPUTE PS-CONSUMPTION-WH ROUNDED =
060400         150 * PL-SL-COUNT(PL-IDX) * 12 * 30.
060500     COMPUTE PS-BALANCE-WH ROUNDED =
060600         PS-TOTAL-WH - PS-CONSUMPTION-WH.
060700     IF PS-BALANCE-WH >= 0
060800         SET PS-IS-SUFFICIENT TO TRUE
060900     ELSE
061000         SET PS-NOT-SUFFICIENT TO TRUE
061100     END-IF.
061200     IF PS-CONSUMPTION-WH = 0
061300         MOVE 99999.9 TO PS-SUFF-PCT
061400     ELSE
061500         COMPUTE PS-SUFF-PCT ROUNDED =
061600             (PS-TOTAL-WH / PS-CONSUMPTION-WH) * 100
061700     END-IF.
061800     WRITE PS-SUMMARY-REC.
061900     ADD +1 TO RECORDS-WRITTEN.
062000
062100     MOVE PS-WIND-WH         TO MTL-WIND-WH.
062200     MOVE PS-PIEZO-WH        TO MTL-PIEZO-WH.
062300     MOVE PS-TOTAL-WH        TO MTL-TOTAL-WH.
062400     MOVE PS-CONSUMPTION-WH  TO MTL-CONSUMP-WH.
062500     MOVE PS-BALANCE-WH      TO MTL-BALANCE-WH.
062600     MOVE PS-SUFF-PCT        TO MTL-SUFF-PCT.
062700
062800     MOVE BLANK-LINE          TO RPT-REC.
062900     WRITE RPT-REC.
063000     MOVE WS-MONTH-TOTAL-LINE TO RPT-REC.
063100     WRITE RPT-REC.
063200     MOVE BLANK-LINE          TO RPT-REC.
063300     WRITE RPT-REC.
063400 3000-EXIT.
063500     EXIT.
063600
063700 010-WRITE-REPORT-HEADERS.
063800     MOVE WS-CUR-YY              TO HL1-YY.
063900     MOVE WS-CUR-MM              TO HL1-MM.
064000     MOVE WS-CUR-DD              TO HL1-DD.
064100     ADD +1                      TO PAGE-NUM.
064200     MOVE PAGE-NUM                TO HL1-PAGE-NUMBER.
064300     MOVE PL-LOC-NAME(PL-IDX)     TO HL2-LOC-NAME.
064400
064500     MOVE HEADER-LINE1            TO RPT-REC.
064600     WRITE RPT-REC.
064700     MOVE HEADER-LINE2            TO RPT-REC.
064800     WRITE RPT-REC.
064900     MOVE BLANK-LINE              TO RPT-REC.
065000     WRITE RPT-REC.
065100     MOVE HEADER-LINE3            TO RPT-REC.
065200     WRITE RPT-REC.
065300
065400     MOVE 4                       TO LINE-COUNT.
065500 010-EXIT.
065600     EXIT.
065700
065800 4000-WRITE-ERROR.
065900     MOVE SPACES TO WS-ERROR-LINE.
066000     MOVE MI-LOC-CODE         TO EL-SCENARIO-DATA.
066100     MOVE 'REJECTED - BAD LOCATION CODE OR STARTING DOW'
066200                              TO EL-MESSAGE.
066300     MOVE WS-ERROR-LINE       TO ERR-REC.
066400     WRITE ERR-REC.
066500     ADD +1 TO ERROR-RECS.
066600 4000-EXIT.
066700     EXIT.
066800
066900 200-CLEANUP.
067000     DISPLAY 'PWRMON CLEAN-UP'.
067100     CLOSE MONTHLY-IN.
067200     CLOSE SUMMARY-OUT.
067300     CLOSE SUMMARY-REPORT.
067400     CLOSE ERRFILE.
067500     DISPLAY 'RECORDS READ: '     RECORDS-READ.
067600     DISPLAY 'RECORDS WRITTEN: '  RECORDS-WRITTEN.
067700     DISPLAY 'RECORDS REJECTED: ' ERROR-RECS.
067800     DISPLAY 'PWRMON NORMAL END OF JOB'.
067900 200-EXIT.
068000     EXIT.
