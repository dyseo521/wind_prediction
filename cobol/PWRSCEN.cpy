000100****************************************************************
000200*  PWRSCEN  - HOURLY SCENARIO INPUT RECORD
000300*  ONE REQUEST TO RATE A SINGLE HOUR OF GENERATION AT ONE SITE.
000400*  CARRIED BY THE SCENARIO-IN FILE, FIXED 80 BYTE RECORDS.
000500*----------------------------------------------------------------
000600*  MAINTENANCE
000700*  03/02/94  RBW  ORIGINAL LAYOUT
000800*  07/19/97  RBW  SC-HOURS ADDED, DEFAULTS TO 1 WHEN ZERO/BLANK
000900****************************************************************
001000 01  SC-SCENARIO-REC.
001100     05  SC-LOC-CODE               PIC X(02).
001200     05  SC-WIND-SPEED             PIC 9(02)V9(02).
001300     05  SC-PEOPLE-COUNT           PIC 9(06).
001400*** ALPHA VIEW OF THE PEOPLE COUNT SO A BLANK FIELD CAN BE
001500*** TOLD APART FROM A LEGITIMATE ZERO BEFORE IT IS EDITED.
001600     05  SC-PEOPLE-COUNT-X REDEFINES SC-PEOPLE-COUNT
001700                                   PIC X(06).
001800     05  SC-HOURS                  PIC 9(02)V99.
001900     05  FILLER                    PIC X(64).
