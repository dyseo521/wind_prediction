000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PWRYEAR.
000300 AUTHOR. R B WEAVER.
000400 INSTALLATION. CAMPUS FACILITIES DATA CENTER.
000500 DATE-WRITTEN. 09/19/94.
000600 DATE-COMPILED. 09/19/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800***************************************************************
000900*  THIS PROGRAM IS THE TOP OF THE PREDICTION FAMILY - IT WALKS
001000*  12 THIRTY-DAY MONTHS (360 SIMULATED DAYS), RUNS THE SAME
001100*  WIND/PIEZO HOUR FORMULAS AS PWRDAY/PWRWEEK/PWRMON FOR EVERY
001200*  HOUR, AND PRODUCES ONE MONTHLY SUMMARY PER MONTH PLUS ONE
001300*  ANNUAL GRAND TOTAL.
001400*
001500*  DAYS 1-28 OF EACH MONTH GET THE SAME HOUR-BY-HOUR WIND/PEOPLE
001600*  PROFILE PWRMON USES; DAYS 29-30 STILL COLLAPSE TO ONE FLAT
001700*  24-HOUR FIGURE, THE SAME AS PWRMON'S END-OF-MONTH DAYS.  THE
001800*  SEMESTER TABLE BELOW SUPPLIES THE WEEKDAY/WEEKEND MULTIPLIER
001900*  FOR EACH MONTH - WINTER/SUMMER BREAK MONTHS (JAN, FEB, JUL,
002000*  AUG) GET A LOWER OCCUPANCY MULTIPLIER THAN THE REGULAR
002100*  SEMESTER MONTHS.
002200*
002300*  MODIFICATION LOG:
002400*  09/19/94  RBW  ORIGINAL PROGRAM                                CR00512A
002500*  09/27/05  THP  SEMESTER MULTIPLIER TABLE ADDED PER FACILITIES
002600*                 ENGINEERING WORKSHEET DATED 08/15/05            CR00877 
002700*  04/02/10  KMS  ANNUAL CONSUMPTION FIXED AT 12 LIGHT-HOURS PER
002800*                 DAY TIMES 365 DAYS, NOT SUMMED FROM MONTHLY     CR01036 
002900*  11/18/14  DMR  VARIANCE CYCLE NOW RUNS CONTINUOUSLY ACROSS
003000*                 MONTH BOUNDARIES INSTEAD OF RESETTING EACH
003100*                 MONTH, TO MATCH PWRMON'S TABLE                  CR01181 
003200*  06/14/16  GJP  REPLACED THE SINGLE REPEATED MONTHLY WIND
003300*                 AVERAGE WITH TWELVE DISTINCT MONTHLY AVERAGES
003400*                 AND AN OPTIONAL PER-MONTH TEMPERATURE SPREAD,
003500*                 AND RESTRUCTURED DAYS 1-28 OF EACH MONTH TO RUN
003600*                 THE SAME HOUR-BY-HOUR WIND/PEOPLE PROFILE
003700*                 PWRMON NOW USES RATHER THAN THIS JOB'S OLD
003800*                 FLAT PER-DAY PEOPLE FIGURE - FACILITIES WANTS
003900*                 THE ANNUAL JOB'S NUMBERS TO LINE UP WITH WHAT
004000*                 THE MONTHLY JOB WOULD REPORT FOR EACH MONTH.
004100*                 DAYS 29-30 STILL GET A FLAT 24-HOUR PROFILE     CR01182 
004200*  07/01/16  TJR  NEGATIVE WH COLUMNS (BALANCE ESPECIALLY) NOW
004300*                 PRINT WITH A LEADING MINUS, NOT A TRAILING
004400*                 ONE - AUDIT FLAGGED THE TRAILING SIGN AS EASY
004500*                 TO MISS ON THE GREENBAR                         CR01300 
004600***************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT ANNUAL-IN
005700     ASSIGN TO YEARIN
005800       FILE STATUS IS AI-CODE.
005900
006000     SELECT SUMMARY-OUT
006100     ASSIGN TO SUMOUT
006200       FILE STATUS IS SO-CODE.
006300
006400     SELECT SUMMARY-REPORT
006500     ASSIGN TO SUMRPT
006600       FILE STATUS IS SR-CODE.
006700
006800     SELECT ERRFILE
006900     ASSIGN TO PWRERR
007000       FILE STATUS IS EF-CODE.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  ANNUAL-IN
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 160 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS AI-ANNUAL-REC.
008000 01  AI-ANNUAL-REC.
008100     05  AI-LOC-CODE               PIC X(02).
008200*** ONE AVERAGE WIND SPEED PER CALENDAR MONTH - NOT ONE FIGURE
008300*** REPEATED TWELVE TIMES                                         CR01182 
008400     05  AI-MONTHLY-AVG-WIND OCCURS 12 TIMES PIC 9(02)V9(02).
008500     05  AI-START-DOW              PIC 9(01).
008600         88  AI-DOW-VALID              VALUES 1 THRU 7.
008700*** OPTIONAL TEMPERATURE SPREAD PER MONTH - ZERO/ZERO MEANS
008800*** "NOT SUPPLIED, USE THE DEFAULT 0.20 VARIANCE FOR THAT
008900*** MONTH"                                                        CR01182 
009000     05  AI-TEMP-RANGE OCCURS 12 TIMES.
009100         10  AI-TEMP-MIN           PIC S9(03).
009200         10  AI-TEMP-MAX           PIC S9(03).
009300     05  FILLER                    PIC X(37).
009400
009500 FD  SUMMARY-OUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 80 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS PS-SUMMARY-REC.
010100     COPY PWRSUMM.
010200
010300 FD  SUMMARY-REPORT
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 132 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS RPT-REC.
010900 01  RPT-REC                       PIC X(132).
011000
011100 FD  ERRFILE
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 80 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS ERR-REC.
011700 01  ERR-REC                       PIC X(80).
011800
011900 WORKING-STORAGE SECTION.
012000
012100 01  FILE-STATUS-CODES.
012200     05  AI-CODE                   PIC X(2).
012300         88 AI-OK           VALUE SPACES.
012400         88 AI-EOF          VALUE '10'.
012500     05  SO-CODE                   PIC X(2).
012600     05  SR-CODE                   PIC X(2).
012700     05  EF-CODE                   PIC X(2).
012800
012900 77  MORE-RECORDS-SW               PIC X(1) VALUE SPACE.
013000     88 NO-MORE-RECORDS                   VALUE 'N'.
013100 77  WS-VALID-SCENARIO-SW          PIC X(1) VALUE SPACE.
013200     88 WS-SCENARIO-IS-VALID              VALUE 'Y'.
013300 77  REPORT-MAX-LINES              PIC 9(2) COMP VALUE 55.
013400 77  WS-WEEKEND-SW                 PIC X(1) VALUE 'N'.
013500     88 WS-IS-WEEKEND-DAY                 VALUE 'Y'.
013600
013700     COPY PWRLOC.
013800
013900*** SAME DETERMINISTIC 10-DAY VARIANCE CYCLE PWRMON USES, CARRIED
014000*** STRAIGHT THROUGH WITHOUT RESETTING AT EACH MONTH BOUNDARY.
014100 01  PWR-VAR-CYCLE-VALUES.
014200     05  FILLER              PIC S9V99 VALUE +0.00.
014300     05  FILLER              PIC S9V99 VALUE +0.40.
014400     05  FILLER              PIC S9V99 VALUE -0.65.
014500     05  FILLER              PIC S9V99 VALUE +0.80.
014600     05  FILLER              PIC S9V99 VALUE -0.25.
014700     05  FILLER              PIC S9V99 VALUE +0.55.
014800     05  FILLER              PIC S9V99 VALUE -0.80.
014900     05  FILLER              PIC S9V99 VALUE +0.30.
015000     05  FILLER              PIC S9V99 VALUE -0.45.
015100     05  FILLER              PIC S9V99 VALUE +0.15.
015200 01  PWR-VAR-CYCLE-TABLE REDEFINES PWR-VAR-CYCLE-VALUES.
015300     05  PWR-VAR-CYCLE OCCURS 10 TIMES PIC S9V99.
015400
015500*** SEMESTER WEEKDAY/WEEKEND OCCUPANCY MULTIPLIERS BY MONTH -
015600*** JAN/FEB/JUL/AUG ARE BREAK MONTHS, THE REST ARE IN SESSION.
015700 01  SEM-MULT-VALUES.
015800     05  FILLER              PIC 9V99 VALUE 0.50.
015900     05  FILLER              PIC 9V99 VALUE 0.20.
016000     05  FILLER              PIC 9V99 VALUE 0.50.
016100     05  FILLER              PIC 9V99 VALUE 0.20.
016200     05  FILLER              PIC 9V99 VALUE 1.00.
016300     05  FILLER              PIC 9V99 VALUE 0.40.
016400     05  FILLER              PIC 9V99 VALUE 1.00.
016500     05  FILLER              PIC 9V99 VALUE 0.40.
016600     05  FILLER              PIC 9V99 VALUE 1.00.
016700     05  FILLER              PIC 9V99 VALUE 0.40.
016800     05  FILLER              PIC 9V99 VALUE 1.00.
016900     05  FILLER              PIC 9V99 VALUE 0.40.
017000     05  FILLER              PIC 9V99 VALUE 0.50.
017100     05  FILLER              PIC 9V99 VALUE 0.20.
017200     05  FILLER              PIC 9V99 VALUE 0.50.
017300     05  FILLER              PIC 9V99 VALUE 0.20.
017400     05  FILLER              PIC 9V99 VALUE 1.00.
017500     05  FILLER              PIC 9V99 VALUE 0.40.
017600     05  FILLER              PIC 9V99 VALUE 1.00.
017700     05  FILLER              PIC 9V99 VALUE 0.40.
017800     05  FILLER              PIC 9V99 VALUE 1.00.
017900     05  FILLER              PIC 9V99 VALUE 0.40.
018000     05  FILLER              PIC 9V99 VALUE 1.00.
018100     05  FILLER              PIC 9V99 VALUE 0.40.
018200 01  SEM-MULT-TABLE REDEFINES SEM-MULT-VALUES.
018300     05  SEM-MULT-MONTH OCCURS 12 TIMES.
018400         10  SEM-WEEKDAY-MULT    PIC 9V99.
018500         10  SEM-WEEKEND-MULT    PIC 9V99.
018600
018700 01  WS-CURRENT-DATE-FIELDS.
018800     05  WS-CUR-DATE-6             PIC 9(6).
018900     05  WS-CUR-DATE-X REDEFINES WS-CUR-DATE-6.
019000         10  WS-CUR-YY             PIC 9(2).
019100         10  WS-CUR-MM             PIC 9(2).
019200         10  WS-CUR-DD             PIC 9(2).
019300
019400 01  WS-DAY-PROFILE.
019500     05  WD-HOUR-WIND OCCURS 24 TIMES PIC 9(02)V9(02) COMP-3.
019600     05  WD-HOUR-PEOPLE OCCURS 24 TIMES PIC 9(06) COMP-3.
019700
019800 01  WS-WORK-FIELDS.
019900     05  WS-MONTH-NBR              PIC 9(2) COMP.
020000     05  WS-DAY-IN-MONTH           PIC 9(2) COMP.
020100     05  WS-YEAR-DAY-NBR           PIC 9(3) COMP.
020200     05  WS-DOW-NBR                PIC 9(1) COMP.
020300     05  WS-CYC-IDX                PIC 9(2) COMP.
020400     05  WS-HOUR-IDX               PIC 9(2) COMP.
020500     05  WS-DAY-AVG-WIND           PIC 9(02)V99 COMP-3.
020600     05  WS-VARIANCE-V             PIC 9V9999   COMP-3.
020700     05  WS-DAY-MULT               PIC 9V99     COMP-3.
020800     05  WS-EFF-WEEKDAY-MULT       PIC 9V99     COMP-3.
020900     05  WS-EFF-WEEKEND-MULT       PIC 9V99     COMP-3.
021000     05  WS-V-CUBED                PIC 9(6)V9(4) COMP-3.
021100     05  WS-RAW-WATTS              PIC 9(7)V9(4) COMP-3.
021200     05  WS-CAPPED-WATTS           PIC 9(7)V9(4) COMP-3.
021300     05  WS-EFFECTIVE-PEOPLE       PIC 9(9)V9(4) COMP-3.
021400     05  WS-HOUR-WIND-WH           PIC S9(7)V99  COMP-3.
021500     05  WS-HOUR-PIEZO-WH          PIC S9(7)V99  COMP-3.
021600
021700 01  WS-COUNTERS-AND-ACCUMULATORS.
021800     05  RECORDS-READ              PIC S9(4) COMP.
021900     05  RECORDS-WRITTEN           PIC S9(4) COMP.
022000     05  ERROR-RECS                PIC S9(4) COMP.
022100     05  PAGE-NUM                  PIC 9(3)  COMP.
022200     05  LINE-COUNT                PIC 9(2)  COMP.
022300
022400 01  WS-DAY-TOTALS.
022500     05  WS-DAY-WIND-WH            PIC S9(9)V99 COMP-3.
022600     05  WS-DAY-PIEZO-WH           PIC S9(9)V99 COMP-3.
022700
022800 01  WS-MONTH-TOTALS.
022900     05  WS-MONTH-WIND-WH          PIC S9(9)V99 COMP-3.
023000     05  WS-MONTH-PIEZO-WH         PIC S9(9)V99 COMP-3.
023100
023200 01  WS-YEAR-TOTALS.
023300     05  WS-YEAR-WIND-WH           PIC S9(9)V99 COMP-3.
023400     05  WS-YEAR-PIEZO-WH          PIC S9(9)V99 COMP-3.
023500
023600 01  BLANK-LINE                    PIC X(132) VALUE SPACES.
023700
023800 01  HEADER-LINE1.
023900     05  FILLER                    PIC X(6)  VALUE 'DATE: '.
024000     05  HL1-DATE.
024100         10 HL1-MM                 PIC 9(2).
024200         10 SLASH-1                PIC X VALUE '/'.
024300         10 HL1-DD                 PIC 9(2).
024400         10 SLASH-2                PIC X VALUE '/'.
024500         10 HL1-YY                 PIC 9(2).
024600     05  FILLER                    PIC X(28) VALUE SPACES.
024700     05  HL1-REPORT-TITLE          PIC X(44) VALUE
024800             'CAMPUS RENEWABLE POWER - ANNUAL PREDICTION '.
024900     05  FILLER                    PIC X(30) VALUE SPACES.
025000     05  HL1-PAGE-NUM.
025100         10 FILLER                 PIC X(6) VALUE 'PAGE: '.
025200         10 HL1-PAGE-NUMBER        PIC ZZ9.
025300     05  FILLER                    PIC X VALUE SPACE.
025400
025500 01  HEADER-LINE2.
025600     05  FILLER                    PIC X(10) VALUE 'LOCATION: '.
025700     05  HL2-LOC-NAME              PIC X(20).
025800     05  FILLER                    PIC X(10) VALUE SPACES.
025900     05  FILLER                    PIC X(13) VALUE 'PERIOD: YEAR'.
026000     05  FILLER                    PIC X(79) VALUE SPACES.
026100
026200 01  HEADER-LINE3.
026300     05  FILLER                    PIC X(3)  VALUE SPACES.
026400     05  FILLER                    PIC X(5)  VALUE 'MONTH'.
026500     05  FILLER                    PIC X(3)  VALUE SPACES.
026600     05  FILLER                    PIC X(12) VALUE 'WIND WH'.
026700     05  FILLER                    PIC X(3)  VALUE SPACES.
026800     05  FILLER                    PIC X(12) VALUE 'PIEZO WH'.
026900     05  FILLER                    PIC X(3)  VALUE SPACES.
027000     05  FILLER                    PIC X(12) VALUE 'TOTAL WH'.
027100     05  FILLER                    PIC X(47) VALUE SPACES.
027200
027300 01  DETAIL-LINE1.
027400     05  FILLER                    PIC X(3)  VALUE SPACES.
027500     05  DL1-MONTH                 PIC Z9.
027600     05  FILLER                    PIC X(5)  VALUE SPACES.
027700     05  DL1-WIND-WH               PIC -ZZZ,ZZ9.99.
027800     05  FILLER                    PIC X(1)  VALUE SPACES.
027900     05  DL1-PIEZO-WH              PIC -ZZZ,ZZ9.99.
028000     05  FILLER                    PIC X(1)  VALUE SPACES.
028100     05  DL1-TOTAL-WH              PIC -ZZZ,ZZ9.99.
028200     05  FILLER                    PIC X(47) VALUE SPACES.
028300
028400 01  WS-YEAR-TOTAL-LINE.
028500     05  FILLER                    PIC X(3)  VALUE SPACES.
028600     05  FILLER                    PIC X(16) VALUE 'YEAR TOTALS:'.
028700     05  YTL-WIND-WH               PIC -ZZZ,ZZ9.99.
028800     05  FILLER                    PIC X(1)  VALUE SPACES.
028900     05  YTL-PIEZO-WH              PIC -ZZZ,ZZ9.99.
029000     05  FILLER                    PIC X(1)  VALUE SPACES.
029100     05  YTL-TOTAL-WH              PIC -ZZZ,ZZ9.99.
029200     05  FILLER                    PIC X(1)  VALUE SPACES.
029300     05  YTL-CONSUMP-WH            PIC -ZZZ,ZZ9.99.
029400     05  FILLER                    PIC X(1)  VALUE SPACES.
029500     05  YTL-BALANCE-WH            PIC -ZZZ,ZZ9.99.
029600     05  FILLER                    PIC X(1)  VALUE SPACES.
029700     05  YTL-SUFF-PCT              PIC ZZZZ9.9.
029800     05  FILLER                    PIC X(9)  VALUE SPACES.
029900
030000 01  WS-ERROR-LINE.
030100     05  EL-SCENARIO-DATA          PIC X(20).
030200     05  FILLER                    PIC X(2)  VALUE SPACES.
030300     05  EL-MESSAGE                PIC X(40).
030400     05  FILLER                    PIC X(18) VALUE SPACES.
030500
030600 PROCEDURE DIVISION.
030700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030800     PERFORM 100-MAINLINE THRU 100-EXIT
030900             UNTIL NO-MORE-RECORDS.
031000     PERFORM 200-CLEANUP THRU 200-EXIT.
031100     MOVE +0 TO RETURN-CODE.
031200     GOBACK.
031300
031400 000-HOUSEKEEPING.
031500     DISPLAY 'PWRYEAR HOUSEKEEPING'.
031600     OPEN INPUT ANNUAL-IN.
031700     OPEN OUTPUT SUMMARY-OUT.
031800     OPEN OUTPUT SUMMARY-REPORT.
031900     OPEN OUTPUT ERRFILE.
032000
032100     INITIALIZE WS-COUNTERS-AND-ACCUMULATORS.
032200     ACCEPT WS-CUR-DATE-6 FROM DATE.
032300     PERFORM 110-READ-ANNUAL-IN THRU 110-EXIT.
032400 000-EXIT.
032500     EXIT.
032600
032700 110-READ-ANNUAL-IN.
032800     READ ANNUAL-IN
032900         AT END
033000         MOVE 'N' TO MORE-RECORDS-SW
033100         GO TO 110-EXIT
033200     END-READ.
033300     ADD +1 TO RECORDS-READ.
033400 110-EXIT.
033500     EXIT.
033600
033700 100-MAINLINE.
033800     PERFORM 1000-EDIT-ANNUAL-INPUT THRU 1000-EXIT.
033900
034000     IF NOT WS-SCENARIO-IS-VALID
034100         PERFORM 4000-WRITE-ERROR THRU 4000-EXIT
034200         PERFORM 110-READ-ANNUAL-IN THRU 110-EXIT
034300         GO TO 100-EXIT
034400     END-IF.
034500
034600     PERFORM 010-WRITE-REPORT-HEADERS THRU 010-EXIT.
034700     MOVE ZERO TO WS-YEAR-WIND-WH, WS-YEAR-PIEZO-WH.
034800     MOVE ZERO TO WS-YEAR-DAY-NBR.
034900
035000     PERFORM 2000-CALC-MONTH THRU 2000-EXIT
035100         VARYING WS-MONTH-NBR FROM 1 BY 1
035200         UNTIL WS-MONTH-NBR > 12.
035300
035400     PERFORM 3000-CALC-YEAR-SUMMARY THRU 3000-EXIT.
035500     PERFORM 110-READ-ANNUAL-IN THRU 110-EXIT.
035600 100-EXIT.
035700     EXIT.
035800
035900 1000-EDIT-ANNUAL-INPUT.
036000     SET PL-IDX TO 1.
036100     MOVE 'N' TO WS-VALID-SCENARIO-SW.
036200     IF NOT AI-DOW-VALID
036300         GO TO 1000-EXIT
036400     END-IF.
036500     SEARCH ALL PWR-LOC-ENTRY
036600         AT END
036700             MOVE 'N' TO WS-VALID-SCENARIO-SW
036800         WHEN PL-LOC-CODE(PL-IDX) = AI-LOC-CODE
036900             MOVE 'Y' TO WS-VALID-SCENARIO-SW
037000     END-SEARCH.
037100 1000-EXIT.
037200     EXIT.
037300
037400 2000-CALC-MONTH.
037500     MOVE ZERO TO WS-MONTH-WIND-WH, WS-MONTH-PIEZO-WH.
037600
037700     PERFORM 1055-RESOLVE-MONTH-DEFAULTS THRU 1055-EXIT.
037800
037900     PERFORM 2100-CALC-DAY THRU 2100-EXIT
038000         VARYING WS-DAY-IN-MONTH FROM 1 BY 1
038100         UNTIL WS-DAY-IN-MONTH > 30.
038200
038300     ADD WS-MONTH-WIND-WH  TO WS-YEAR-WIND-WH.
038400     ADD WS-MONTH-PIEZO-WH TO WS-YEAR-PIEZO-WH.
038500     PERFORM 3100-WRITE-MONTH-SUMMARY THRU 3100-EXIT.
038600 2000-EXIT.
038700     EXIT.
038800
038900 1055-RESOLVE-MONTH-DEFAULTS.
039000*** RESOLVE THIS MONTH'S OPTIONAL TEMPERATURE SPREAD DOWN TO THE
039100*** EFFECTIVE VARIANCE - ZERO/ZERO MEANS "USE THE STANDARD 0.20"
039200*** - AND CARRY THE SEMESTER TABLE'S WEEKDAY/WEEKEND MULTIPLIERS
039300*** FOR THIS MONTH FORWARD WHERE THE DAY LOOP CAN GET AT THEM.    CR01182 
039400     IF AI-TEMP-MIN(WS-MONTH-NBR) = 0 AND
039500             AI-TEMP-MAX(WS-MONTH-NBR) = 0
039600         MOVE 0.2000 TO WS-VARIANCE-V
039700     ELSE
039800         COMPUTE WS-VARIANCE-V ROUNDED =
039900             0.20 + ((AI-TEMP-MAX(WS-MONTH-NBR)
040000                 - AI-TEMP-MIN(WS-MONTH-NBR)) / 100)
040100         IF WS-VARIANCE-V > 0.35
040200             MOVE 0.3500 TO WS-VARIANCE-V
040300         END-IF
040400     END-IF.
040500
040600     MOVE SEM-WEEKDAY-MULT(WS-MONTH-NBR) TO WS-EFF-WEEKDAY-MULT.
040700     MOVE SEM-WEEKEND-MULT(WS-MONTH-NBR) TO WS-EFF-WEEKEND-MULT.
040800 1055-EXIT.
040900     EXIT.
041000
041100 2100-CALC-DAY.
041200     ADD 1 TO WS-YEAR-DAY-NBR.
041300
041400*** DAY-OF-WEEK FOR THIS CALENDAR DAY, WITHOUT FUNCTION MOD.
041500     COMPUTE WS-DOW-NBR =
041600         AI-START-DOW - 1 + WS-YEAR-DAY-NBR - 1
041700           - 7 * ((AI-START-DOW - 1 + WS-YEAR-DAY-NBR - 1) / 7).
041800     ADD 1 TO WS-DOW-NBR.
041900     IF WS-DOW-NBR = 6 OR WS-DOW-NBR = 7
042000         MOVE 'Y' TO WS-WEEKEND-SW
042100     ELSE
042200         MOVE 'N' TO WS-WEEKEND-SW
042300     END-IF.
042400
042500*** TEN-DAY VARIANCE CYCLE INDEX, WITHOUT FUNCTION MOD - RUNS
042600*** CONTINUOUSLY, NOT RESET AT THE START OF EACH MONTH.
042700     COMPUTE WS-CYC-IDX =
042800         WS-YEAR-DAY-NBR - 1 - 10 * ((WS-YEAR-DAY-NBR - 1) / 10).
042900     ADD 1 TO WS-CYC-IDX.
043000     COMPUTE WS-DAY-AVG-WIND ROUNDED =
043100         AI-MONTHLY-AVG-WIND(WS-MONTH-NBR)
043200             + (AI-MONTHLY-AVG-WIND(WS-MONTH-NBR)
043300                 * PWR-VAR-CYCLE(WS-CYC-IDX) * WS-VARIANCE-V).
043400     IF WS-DAY-AVG-WIND < 0.50
043500         MOVE 0.50 TO WS-DAY-AVG-WIND
043600     END-IF.
043700
043800     PERFORM 2115-SET-DAY-MULT THRU 2115-EXIT.
043900
044000     IF WS-DAY-IN-MONTH > 28
044100         PERFORM 2310-BUILD-FLAT-PROFILE THRU 2310-EXIT
044200     ELSE
044300         PERFORM 2110-SET-HOUR-WIND THRU 2110-EXIT
044400             VARYING WS-HOUR-IDX FROM 1 BY 1
044500             UNTIL WS-HOUR-IDX > 24
044600         PERFORM 2120-SET-HOUR-PEOPLE THRU 2120-EXIT
044700             VARYING WS-HOUR-IDX FROM 1 BY 1
044800             UNTIL WS-HOUR-IDX > 24
044900     END-IF.
045000
045100     MOVE ZERO TO WS-DAY-WIND-WH, WS-DAY-PIEZO-WH.
045200     PERFORM 2200-CALC-HOUR THRU 2200-EXIT
045300         VARYING WS-HOUR-IDX FROM 1 BY 1
045400         UNTIL WS-HOUR-IDX > 24.
045500
045600     ADD WS-DAY-WIND-WH  TO WS-MONTH-WIND-WH.
045700     ADD WS-DAY-PIEZO-WH TO WS-MONTH-PIEZO-WH.
045800 2100-EXIT.
045900     EXIT.
046000
046100 2110-SET-HOUR-WIND.
046200     IF WS-HOUR-IDX <= 12
046300         MOVE WS-DAY-AVG-WIND TO WD-HOUR-WIND(WS-HOUR-IDX)
046400     ELSE
046500         COMPUTE WD-HOUR-WIND(WS-HOUR-IDX) ROUNDED =
046600             WS-DAY-AVG-WIND * 0.8
046700     END-IF.
046800 2110-EXIT.
046900     EXIT.
047000
047100 2115-SET-DAY-MULT.
047200*** TODAY'S EFFECTIVE PEOPLE MULTIPLIER OFF THE SEMESTER TABLE -
047300*** WEEKEND MULTIPLIER ON SATURDAY/SUNDAY, WEEKDAY OTHERWISE.     CR01182 
047400     IF WS-IS-WEEKEND-DAY
047500         MOVE WS-EFF-WEEKEND-MULT TO WS-DAY-MULT
047600     ELSE
047700         MOVE WS-EFF-WEEKDAY-MULT TO WS-DAY-MULT
047800     END-IF.
047900 2115-EXIT.
048000     EXIT.
048100
048200 2120-SET-HOUR-PEOPLE.
048300*** THREE-BAND HOURLY SPREAD OF THE DAY'S PEOPLE COUNT AGAINST
048400*** WS-DAY-MULT - 9AM-4PM FULL, 5PM-MIDNIGHT HALF, 1AM-8AM A
048500*** TENTH - SAME SPREAD THE MONTHLY/WEEKLY JOBS USE.              CR01182 
048600     EVALUATE TRUE
048700         WHEN WS-HOUR-IDX >= 9 AND WS-HOUR-IDX <= 16
048800             COMPUTE WD-HOUR-PEOPLE(WS-HOUR-IDX) =
048900                 PL-PZ-AVG-PEOPLE(PL-IDX) * WS-DAY-MULT
049000         WHEN WS-HOUR-IDX >= 17 AND WS-HOUR-IDX <= 24
049100             COMPUTE WD-HOUR-PEOPLE(WS-HOUR-IDX) =
049200                 PL-PZ-AVG-PEOPLE(PL-IDX) * WS-DAY-MULT * 0.5
049300         WHEN OTHER
049400             COMPUTE WD-HOUR-PEOPLE(WS-HOUR-IDX) =
049500                 PL-PZ-AVG-PEOPLE(PL-IDX) * WS-DAY-MULT * 0.1
049600     END-EVALUATE.
049700 2120-EXIT.
049800     EXIT.
049900
050000 2310-BUILD-FLAT-PROFILE.
050100*** DAYS 29-30 GET A GENUINELY FLAT 24-HOUR PROFILE - ONE WIND
050200*** SPEED AND ONE TRUNCATED PEOPLE COUNT ALL DAY, NO 12/12 WIND
050300*** SPLIT AND NO HOURLY PEOPLE VARIATION.                         CR01182 
050400     PERFORM 2315-SET-FLAT-HOUR THRU 2315-EXIT
050500         VARYING WS-HOUR-IDX FROM 1 BY 1
050600         UNTIL WS-HOUR-IDX > 24.
050700 2310-EXIT.
050800     EXIT.
050900
051000 2315-SET-FLAT-HOUR.
051100     MOVE WS-DAY-AVG-WIND TO WD-HOUR-WIND(WS-HOUR-IDX).
051200     COMPUTE WD-HOUR-PEOPLE(WS-HOUR-IDX) =
051300         PL-PZ-AVG-PEOPLE(PL-IDX) * WS-DAY-MULT.
051400 2315-EXIT.
051500     EXIT.
051600
051700 2200-CALC-HOUR.
051800     IF WD-HOUR-WIND(WS-HOUR-IDX) < PL-WT-START-SPEED(PL-IDX)
051900         MOVE 0 TO WS-HOUR-WIND-WH
052000     ELSE
052100         COMPUTE WS-V-CUBED ROUNDED =
052200             WD-HOUR-WIND(WS-HOUR-IDX)
052300                 * WD-HOUR-WIND(WS-HOUR-IDX)
052400                 * WD-HOUR-WIND(WS-HOUR-IDX)
052500         COMPUTE WS-RAW-WATTS ROUNDED =
052600             0.5 * 1.225 * PL-WT-AREA(PL-IDX)
052700                 * WS-V-CUBED * PL-WT-EFFICIENCY(PL-IDX)
052800         IF WS-RAW-WATTS > PL-WT-RATED-POWER(PL-IDX)
052900             MOVE PL-WT-RATED-POWER(PL-IDX) TO WS-CAPPED-WATTS
053000         ELSE
053100             MOVE WS-RAW-WATTS TO WS-CAPPED-WATTS
053200         END-IF
053300         COMPUTE WS-HOUR-WIND-WH ROUNDED =
053400             WS-CAPPED-WATTS * PL-WT-COUNT(PL-IDX) * 1 * 0.70
053500     END-IF.
053600
053700     COMPUTE WS-EFFECTIVE-PEOPLE ROUNDED =
053800         WD-HOUR-PEOPLE(WS-HOUR-IDX) * 1.
053900     COMPUTE WS-HOUR-PIEZO-WH ROUNDED =
054000         WS-EFFECTIVE-PEOPLE * PL-PZ-STEPS-PERSON(PL-IDX)
054100             * PL-PZ-POWER-STEP(PL-IDX) * 0.70.
054200
054300     ADD WS-HOUR-WIND-WH  TO WS-DAY-WIND-WH.
054400     ADD WS-HOUR-PIEZO-WH TO WS-DAY-PIEZO-WH.
054500 2200-EXIT.
054600     EXIT.
054700
054800 3100-WRITE-MONTH-SUMMARY.
054900     MOVE 'M'                TO PS-PERIOD-TYPE.
055000     MOVE AI-LOC-CODE        TO PS-LOC-CODE.
055100     MOVE WS-MONTH-WIND-WH   TO PS-WIND-WH.
055200     MOVE WS-MONTH-PIEZO-WH  TO PS-PIEZO-WH.
055300     COMPUTE PS-TOTAL-WH ROUNDED = PS-WIND-WH + PS-PIEZO-WH.
055400     COMPUTE PS-TOTAL-KWH ROUNDED = PS-TOTAL-WH / 1000.
055500     COMPUTE PS-CONSUMPTION-WH ROUNDED =
055600         150 * PL-SL-COUNT(PL-IDX) * 12 * 30.
055700     COMPUTE PS-BALANCE-WH ROUNDED =
055800         PS-TOTAL-WH - PS-CONSUMPTION-WH.
055900     IF PS-BALANCE-WH >= 0
056000         SET PS-IS-SUFFICIENT TO TRUE
056100     ELSE
056200         SET PS-NOT-SUFFICIENT TO TRUE
056300     END-IF.
056400     IF PS-CONSUMPTION-WH = 0
056500         MOVE 99999.9 TO PS-SUFF-PCT
056600     ELSE
056700         COMPUTE PS-SUFF-PCT ROUNDED =
056800             (PS-TOTAL-WH / PS-CONSUMPTION-WH) * 100
056900     END-IF.
057000     WRITE PS-SUMMARY-REC.
057100     ADD +1 TO RECORDS-WRITTEN.
057200
057300     IF LINE-COUNT < REPORT-MAX-LINES
057400         CONTINUE
057500     ELSE
057600         PERFORM 010-WRITE-REPORT-HEADERS THRU 010-EXIT
057700     END-IF.
057800     MOVE WS-MONTH-NBR        TO DL1-MONTH.
057900     MOVE PS-WIND-WH          TO DL1-WIND-WH.
058000     MOVE PS-PIEZO-WH         TO DL1-PIEZO-WH.
058100     MOVE PS-TOTAL-WH         TO DL1-TOTAL-WH.
058200     MOVE DETAIL-LINE1        TO RPT-REC.
058300     WRITE RPT-REC.
058400     ADD +1                   TO LINE-COUNT.
058500 3100-EXIT.
058600     EXIT.
058700
058800 3000-CALC-YEAR-SUMMARY.
058900     MOVE 'A'                TO PS-PERIOD-TYPE.
059000     MOVE AI-LOC-CODE        TO PS-LOC-CODE.
059100     MOVE WS-YEAR-WIND-WH    TO PS-WIND-WH.
059200     MOVE WS-YEAR-PIEZO-WH   TO PS-PIEZO-WH.
059300     COMPUTE PS-TOTAL-WH ROUNDED = PS-WIND-WH + PS-PIEZO-WH.
059400     COMPUTE PS-TOTAL-KWH ROUNDED = PS-TOTAL-WH / 1000.
059500
059600*** RULE 3 - FIXED ANNUAL CONSUMPTION, 12 LIGHT-HOURS PER DAY
059700*** FOR 365 DAYS, NOT A SUM OF THE MONTHLY FIGURES.
059800     COMPUTE PS-CONSUMPTION-WH ROUNDED =
059900         150 * PL-SL-COUNT(PL-IDX) * 12 * 365.
060000     COMPUTE PS-BALANCE-WH ROUNDED =
060100         PS-TOTAL-WH - PS-CONSUMPTION-WH.
060200     IF PS-BALANCE-WH >= 0
060300         SET PS-IS-SUFFICIENT TO TRUE
060400     ELSE
060500         SET PS-NOT-SUFFICIENT TO TRUE
060600     END-IF.
060700     IF PS-CONSUMPTION-WH = 0
060800         MOVE 99999.9 TO PS-SUFF-PCT
060900     ELSE
061000         COMPUTE PS-SUFF-PCT ROUNDED =
061100             (PS-TOTAL-WH / PS-CONSUMPTION-WH) * 100
061200     END-IF.
061300     WRITE PS-SUMMARY-REC.
061400     ADD +1 TO RECORDS-WRITTEN.
061500
061600     MOVE PS-WIND-WH         TO YTL-WIND-WH.
061700     MOVE PS-PIEZO-WH        TO YTL-PIEZO-WH.
061800     MOVE PS-TOTAL-WH        TO YTL-TOTAL-WH.
061900     MOVE PS-CONSUMPTION-WH  TO YTL-CONSUMP-WH.
062000     MOVE PS-BALANCE-WH      TO YTL-BALANCE-WH.
062100     MOVE PS-SUFF-PCT        TO YTL-SUFF-PCT.
062200
062300     MOVE BLANK-LINE         TO RPT-REC.
062400     WRITE RPT-REC.
062500     MOVE WS-YEAR-TOTAL-LINE TO RPT-REC.
062600     WRITE RPT-REC.
062700     MOVE BLANK-LINE         TO RPT-REC.
062800     WRITE RPT-REC.
062900 3000-EXIT.
063000     EXIT.
063100
063200 010-WRITE-REPORT-HEADERS.
063300     MOVE WS-CUR-YY              TO HL1-YY.
063400     MOVE WS-CUR-MM              TO HL1-MM.
063500     MOVE WS-CUR-DD              TO HL1-DD.
063600     ADD +1                      TO PAGE-NUM.
063700     MOVE PAGE-NUM                TO HL1-PAGE-NUMBER.
063800     MOVE PL-LOC-NAME(PL-IDX)     TO HL2-LOC-NAME.
063900
064000     MOVE HEADER-LINE1            TO RPT-REC.
064100     WRITE RPT-REC.
064200     MOVE HEADER-LINE2            TO RPT-REC.
064300     WRITE RPT-REC.
064400     MOVE BLANK-LINE              TO RPT-REC.
064500     WRITE RPT-REC.
064600     MOVE HEADER-LINE3            TO RPT-REC.
064700     WRITE RPT-REC.
064800
064900     MOVE 4                       TO LINE-COUNT.
065000 010-EXIT.
065100     EXIT.
065200
065300 4000-WRITE-ERROR.
065400     MOVE SPACES TO WS-ERROR-LINE.
065500     MOVE AI-LOC-CODE         TO EL-SCENARIO-DATA.
065600     MOVE 'REJECTED - BAD LOCATION CODE OR STARTING DOW'
065700                              TO EL-MESSAGE.
065800     MOVE WS-ERROR-LINE       TO ERR-REC.
065900     WRITE ERR-REC.
066000     ADD +1 TO ERROR-RECS.
066100 4000-EXIT.
066200     EXIT.
066300
066400 200-CLEANUP.
066500     DISPLAY 'PWRYEAR CLEAN-UP'.
066600     CLOSE ANNUAL-IN.
066700     CLOSE SUMMARY-OUT.
066800     CLOSE SUMMARY-REPORT.
066900     CLOSE ERRFILE.
067000     DISPLAY 'RECORDS READ: '     RECORDS-READ.
067100     DISPLAY 'RECORDS WRITTEN: '  RECORDS-WRITTEN.
067200     DISPLAY 'RECORDS REJECTED: ' ERROR-RECS.
067300     DISPLAY 'PWRYEAR NORMAL END OF JOB'.
067400 200-EXIT.
067500     EXIT.
