000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PWRCALC.
000300 AUTHOR. R B WEAVER.
000400 INSTALLATION. CAMPUS FACILITIES DATA CENTER.
000500 DATE-WRITTEN. 03/02/94.
000600 DATE-COMPILED. 03/02/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800***************************************************************
000900*  THIS PROGRAM RATES ONE HOUR OF GENERATION AT A TIME FOR THE
001000*  CAMPUS WIND TURBINE / FOOTSTEP TILE SITES AND COMPARES IT
001100*  AGAINST THE STREETLIGHT LOAD AT THAT SITE.  ONE SCENARIO
001200*  RECORD IN, ONE RESULT RECORD OUT, PLUS A SUMMARY REPORT
001300*  BROKEN OUT BY LOCATION.  THIS IS THE CORE RATING ENGINE -
001400*  PWRDAY, PWRWEEK, PWRMON AND PWRYEAR EACH CARRY THEIR OWN
001500*  COPY OF THE FORMULAS BELOW SCALED TO THEIR OWN PERIOD.
001600*
001700*  MODIFICATION LOG:
001800*  03/02/94  RBW  ORIGINAL PROGRAM - WIND AND PIEZO FORMULAS
001900*                 FROM FACILITIES ENGINEERING MEMO 94-07          FAC9407 
002000*  04/11/96  RBW  ADDED PIEZO PEOPLE-COUNT OVERRIDE ON THE
002100*                 SCENARIO RECORD (SC-PEOPLE-COUNT)               FAC9611 
002200*  07/19/97  RBW  SC-HOURS DEFAULT OF 1 WHEN FIELD IS ZERO        CR00381 
002300*  11/08/98  RBW  SUFFICIENCY PERCENT ADDED TO RESULT RECORD
002400*                 AND DETAIL LINE                                 CR00512 
002500*  02/09/99  LDK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS STORED,
002600*                 REPORT DATE TAKEN FRESH FROM ACCEPT DATE        Y2K0099 
002700*  06/14/02  THP  HEIDEGGER FOREST SITE (L3) ADDED TO LOCATION
002800*                 TABLE PER FAC-REQ 118                           FACR0118
002900*  09/27/05  THP  REJECTED-RECORD COUNT AND GRAND TOTAL LINE
003000*                 ADDED TO END OF REPORT                          CR00874 
003100*  03/11/09  KMS  CAPPED-WATTS NOW HELD BEFORE THE TURBINE
003200*                 COUNT IS APPLIED - RATED POWER IS PER TURBINE   CR01033 
003300*  05/02/14  KMS  SUFF-PCT CEILING OF 99999.9 WHEN CONSUMPTION
003400*                 IS ZERO, PER FACILITIES SIGN-OFF                CR01299 
003500*  07/01/16  TJR  NEGATIVE WH COLUMNS (BALANCE ESPECIALLY) NOW
003600*                 PRINT WITH A LEADING MINUS, NOT A TRAILING
003700*                 ONE - AUDIT FLAGGED THE TRAILING SIGN AS EASY
003800*                 TO MISS ON THE GREENBAR                         CR01300 
003900***************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SCENARIO-IN
005000     ASSIGN TO SCENIN
005100       FILE STATUS IS SI-CODE.
005200
005300     SELECT RESULT-OUT
005400     ASSIGN TO RESLTOUT
005500       FILE STATUS IS RO-CODE.
005600
005700     SELECT SUMMARY-REPORT
005800     ASSIGN TO SUMRPT
005900       FILE STATUS IS SR-CODE.
006000
006100     SELECT ERRFILE
006200     ASSIGN TO PWRERR
006300       FILE STATUS IS EF-CODE.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  SCENARIO-IN
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 80 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS SC-SCENARIO-REC.
007300     COPY PWRSCEN.
007400
007500 FD  RESULT-OUT
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 80 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS RS-RESULT-REC.
008100     COPY PWRRSLT.
008200
008300 FD  SUMMARY-REPORT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 132 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS RPT-REC.
008900 01  RPT-REC                       PIC X(132).
009000
009100 FD  ERRFILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 80 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS ERR-REC.
009700 01  ERR-REC                       PIC X(80).
009800
009900 WORKING-STORAGE SECTION.
010000
010100 01  FILE-STATUS-CODES.
010200     05  SI-CODE                   PIC X(2).
010300         88 SI-OK           VALUE SPACES.
010400         88 SI-EOF          VALUE '10'.
010500     05  RO-CODE                   PIC X(2).
010600         88 RO-OK           VALUE SPACES.
010700     05  SR-CODE                   PIC X(2).
010800         88 SR-OK           VALUE SPACES.
010900     05  EF-CODE                   PIC X(2).
011000         88 EF-OK           VALUE SPACES.
011100
011200 77  MORE-RECORDS-SW               PIC X(1) VALUE SPACE.
011300     88 NO-MORE-RECORDS                   VALUE 'N'.
011400 77  WS-VALID-SCENARIO-SW          PIC X(1) VALUE SPACE.
011500     88 WS-SCENARIO-IS-VALID              VALUE 'Y'.
011600 77  REPORT-MAX-LINES              PIC 9(2) COMP VALUE 55.
011700 77  WS-FIRST-LOCATION-SW          PIC X(1) VALUE 'Y'.
011800     88 WS-FIRST-LOCATION                 VALUE 'Y'.
011900
012000     COPY PWRLOC.
012100
012200*** DATE USED ON THE REPORT HEADING - NO WALL CLOCK DEPENDENCE
012300*** BEYOND THE RUN DATE ITSELF, PER FACILITIES SIGN-OFF 99-02
012400 01  WS-CURRENT-DATE-FIELDS.
012500     05  WS-CUR-DATE-6             PIC 9(6).
012600     05  WS-CUR-DATE-X REDEFINES WS-CUR-DATE-6.
012700         10  WS-CUR-YY             PIC 9(2).
012800         10  WS-CUR-MM             PIC 9(2).
012900         10  WS-CUR-DD             PIC 9(2).
013000
013100 01  WS-WORK-FIELDS.
013200     05  WS-V-CUBED                PIC 9(6)V9(4) COMP-3.
013300     05  WS-RAW-WATTS              PIC 9(7)V9(4) COMP-3.
013400     05  WS-CAPPED-WATTS           PIC 9(7)V9(4) COMP-3.
013500     05  WS-EFFECTIVE-PEOPLE       PIC 9(9)V9(4) COMP-3.
013600     05  WS-T-CAPPED               PIC 9(2)V99   COMP-3.
013700
013800 01  WS-COUNTERS-AND-ACCUMULATORS.
013900     05  RECORDS-READ              PIC S9(4) COMP.
014000     05  RECORDS-WRITTEN           PIC S9(4) COMP.
014100     05  ERROR-RECS                PIC S9(4) COMP.
014200     05  PAGE-NUM                  PIC 9(3)  COMP.
014300     05  LINE-COUNT                PIC 9(2)  COMP.
014400
014500 01  WS-BREAK-CONTROLS.
014600     05  WS-CONTROL-KEY            PIC X(2).
014700     05  WS-CONTROL-NAME           PIC X(20).
014800     05  WS-LOC-WIND-SUBTOT        PIC S9(9)V99 COMP-3.
014900     05  WS-LOC-PIEZO-SUBTOT       PIC S9(9)V99 COMP-3.
015000     05  WS-LOC-TOTAL-SUBTOT       PIC S9(9)V99 COMP-3.
015100     05  WS-LOC-CONSUMP-SUBTOT     PIC S9(9)V99 COMP-3.
015200     05  WS-LOC-BALANCE-SUBTOT     PIC S9(9)V99 COMP-3.
015300
015400 01  WS-GRAND-TOTALS.
015500     05  WS-GT-WIND                PIC S9(9)V99 COMP-3.
015600     05  WS-GT-PIEZO               PIC S9(9)V99 COMP-3.
015700     05  WS-GT-TOTAL               PIC S9(9)V99 COMP-3.
015800     05  WS-GT-CONSUMPTION         PIC S9(9)V99 COMP-3.
015900     05  WS-GT-BALANCE             PIC S9(9)V99 COMP-3.
016000
016100*** WORKING STORAGE FOR THE REPORT
016200 01  BLANK-LINE                    PIC X(132) VALUE SPACES.
016300
016400 01  HEADER-LINE1.
016500     05  FILLER                    PIC X(6)  VALUE 'DATE: '.
016600     05  HL1-DATE.
016700         10 HL1-MM                 PIC 9(2).
016800         10 SLASH-1                PIC X VALUE '/'.
016900         10 HL1-DD                 PIC 9(2).
017000         10 SLASH-2                PIC X VALUE '/'.
017100         10 HL1-YY                 PIC 9(2).
017200     05  FILLER                    PIC X(33) VALUE SPACES.
017300     05  HL1-REPORT-TITLE          PIC X(42) VALUE
017400             'CAMPUS RENEWABLE POWER - HOURLY PREDICTION'.
017500     05  FILLER                    PIC X(29) VALUE SPACES.
017600     05  HL1-PAGE-NUM.
017700         10 FILLER                 PIC X(6) VALUE 'PAGE: '.
017800         10 HL1-PAGE-NUMBER        PIC ZZ9.
017900     05  FILLER                    PIC X VALUE SPACE.
018000
018100 01  HEADER-LINE2.
018200     05  FILLER                    PIC X(10) VALUE 'LOCATION: '.
018300     05  HL2-LOC-NAME              PIC X(20).
018400     05  FILLER                    PIC X(10) VALUE SPACES.
018500     05  FILLER                    PIC X(14) VALUE 'PERIOD: HOUR'.
018600     05  FILLER                    PIC X(78) VALUE SPACES.
018700
018800 01  HEADER-LINE3.
018900     05  FILLER                    PIC X(3)  VALUE SPACES.
019000     05  FILLER                    PIC X(4)  VALUE 'LOC'.
019100     05  FILLER                    PIC X(2)  VALUE SPACES.
019200     05  FILLER                    PIC X(8)  VALUE 'WIND M/S'.
019300     05  FILLER                    PIC X(2)  VALUE SPACES.
019400     05  FILLER                    PIC X(8)  VALUE 'PEOPLE'.
019500     05  FILLER                    PIC X(4)  VALUE SPACES.
019600     05  FILLER                    PIC X(12) VALUE 'WIND WH'.
019700     05  FILLER                    PIC X(3)  VALUE SPACES.
019800     05  FILLER                    PIC X(12) VALUE 'PIEZO WH'.
019900     05  FILLER                    PIC X(3)  VALUE SPACES.
020000     05  FILLER                    PIC X(12) VALUE 'TOTAL WH'.
020100     05  FILLER                    PIC X(3)  VALUE SPACES.
020200     05  FILLER                    PIC X(12) VALUE 'CONSUMP WH'.
020300     05  FILLER                    PIC X(3)  VALUE SPACES.
020400     05  FILLER                    PIC X(12) VALUE 'BALANCE WH'.
020500     05  FILLER                    PIC X(2)  VALUE SPACES.
020600     05  FILLER                    PIC X(4)  VALUE 'SUFF'.
020700     05  FILLER                    PIC X(9)  VALUE SPACES.
020800
020900 01  DETAIL-LINE1.
021000     05  FILLER                    PIC X(3)  VALUE SPACES.
021100     05  DL1-LOC-CODE              PIC X(4).
021200     05  FILLER                    PIC X(2)  VALUE SPACES.
021300     05  DL1-WIND-SPD              PIC ZZ9.99.
021400     05  FILLER                    PIC X(3)  VALUE SPACES.
021500     05  DL1-PEOPLE                PIC ZZZ,ZZ9.
021600     05  FILLER                    PIC X(1)  VALUE SPACES.
021700     05  DL1-WIND-WH               PIC -ZZZ,ZZ9.99.
021800     05  FILLER                    PIC X(1)  VALUE SPACES.
021900     05  DL1-PIEZO-WH              PIC -ZZZ,ZZ9.99.
022000     05  FILLER                    PIC X(1)  VALUE SPACES.
022100     05  DL1-TOTAL-WH              PIC -ZZZ,ZZ9.99.
022200     05  FILLER                    PIC X(1)  VALUE SPACES.
022300     05  DL1-CONSUMP-WH            PIC -ZZZ,ZZ9.99.
022400     05  FILLER                    PIC X(1)  VALUE SPACES.
022500     05  DL1-BALANCE-WH            PIC -ZZZ,ZZ9.99.
022600     05  FILLER                    PIC X(3)  VALUE SPACES.
022700     05  DL1-SUFF                  PIC X(1).
022800     05  FILLER                    PIC X(9)  VALUE SPACES.
022900
023000 01  WS-LOC-TOTAL-LINE.
023100     05  FILLER                    PIC X(3)  VALUE SPACES.
023200     05  FILLER                    PIC X(12) VALUE 'LOC TOTALS:'.
023300     05  LTL-LOC-NAME              PIC X(20).
023400     05  LTL-WIND-WH               PIC -ZZZ,ZZ9.99.
023500     05  FILLER                    PIC X(1)  VALUE SPACES.
023600     05  LTL-PIEZO-WH              PIC -ZZZ,ZZ9.99.
023700     05  FILLER                    PIC X(1)  VALUE SPACES.
023800     05  LTL-TOTAL-WH              PIC -ZZZ,ZZ9.99.
023900     05  FILLER                    PIC X(1)  VALUE SPACES.
024000     05  LTL-CONSUMP-WH            PIC -ZZZ,ZZ9.99.
024100     05  FILLER                    PIC X(1)  VALUE SPACES.
024200     05  LTL-BALANCE-WH            PIC -ZZZ,ZZ9.99.
024300     05  FILLER                    PIC X(2)  VALUE SPACES.
024400     05  LTL-SUFF-PCT              PIC ZZZZ9.9.
024500     05  FILLER                    PIC X(8)  VALUE SPACES.
024600
024700 01  WS-GRAND-TOTAL-LINE.
024800     05  FILLER                    PIC X(3)  VALUE SPACES.
024900     05  FILLER                    PIC X(32) VALUE
025000             'GRAND TOTALS - ALL LOCATIONS:'.
025100     05  GTL-WIND-WH               PIC -ZZZ,ZZ9.99.
025200     05  FILLER                    PIC X(1)  VALUE SPACES.
025300     05  GTL-PIEZO-WH              PIC -ZZZ,ZZ9.99.
025400     05  FILLER                    PIC X(1)  VALUE SPACES.
025500     05  GTL-TOTAL-WH              PIC -ZZZ,ZZ9.99.
025600     05  FILLER                    PIC X(1)  VALUE SPACES.
025700     05  GTL-CONSUMP-WH            PIC -ZZZ,ZZ9.99.
025800     05  FILLER                    PIC X(1)  VALUE SPACES.
025900     05  GTL-BALANCE-WH            PIC -ZZZ,ZZ9.99.
026000     05  FILLER                    PIC X(14) VALUE SPACES.
026100
026200 01  WS-ERROR-LINE.
026300     05  EL-SCENARIO-DATA          PIC X(20).
026400     05  FILLER                    PIC X(2)  VALUE SPACES.
026500     05  EL-MESSAGE                PIC X(40).
026600     05  FILLER                    PIC X(18) VALUE SPACES.
026700
026800 PROCEDURE DIVISION.
026900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027000     PERFORM 100-MAINLINE THRU 100-EXIT
027100             UNTIL NO-MORE-RECORDS.
027200     PERFORM 150-FINAL-BREAK THRU 150-EXIT.
027300     PERFORM 200-CLEANUP THRU 200-EXIT.
027400     MOVE +0 TO RETURN-CODE.
027500     GOBACK.
027600
027700 000-HOUSEKEEPING.
027800     DISPLAY 'PWRCALC HOUSEKEEPING'.
027900     OPEN INPUT SCENARIO-IN.
028000     OPEN OUTPUT RESULT-OUT.
028100     OPEN OUTPUT SUMMARY-REPORT.
028200     OPEN OUTPUT ERRFILE.
028300
028400     INITIALIZE WS-COUNTERS-AND-ACCUMULATORS,
028500                WS-BREAK-CONTROLS,
028600                WS-GRAND-TOTALS.
028700
028800     ACCEPT WS-CUR-DATE-6 FROM DATE.
028900
029000     PERFORM 110-READ-SCENARIO THRU 110-EXIT.
029100     PERFORM 010-WRITE-REPORT-HEADERS THRU 010-EXIT.
029200 000-EXIT.
029300     EXIT.
029400
029500 010-WRITE-REPORT-HEADERS.
029600     MOVE WS-CUR-YY              TO HL1-YY.
029700     MOVE WS-CUR-MM              TO HL1-MM.
029800     MOVE WS-CUR-DD              TO HL1-DD.
029900
030000     ADD +1                      TO PAGE-NUM.
030100     MOVE PAGE-NUM                TO HL1-PAGE-NUMBER.
030200     MOVE WS-CONTROL-NAME         TO HL2-LOC-NAME.
030300
030400     MOVE HEADER-LINE1            TO RPT-REC.
030500     WRITE RPT-REC.
030600     MOVE HEADER-LINE2            TO RPT-REC.
030700     WRITE RPT-REC.
030800     MOVE BLANK-LINE              TO RPT-REC.
030900     WRITE RPT-REC.
031000     MOVE HEADER-LINE3            TO RPT-REC.
031100     WRITE RPT-REC.
031200
031300     MOVE 4                       TO LINE-COUNT.
031400 010-EXIT.
031500     EXIT.
031600
031700 110-READ-SCENARIO.
031800     READ SCENARIO-IN
031900         AT END
032000         MOVE 'N' TO MORE-RECORDS-SW
032100         GO TO 110-EXIT
032200     END-READ.
032300     ADD +1 TO RECORDS-READ.
032400 110-EXIT.
032500     EXIT.
032600
032700 100-MAINLINE.
032800     PERFORM 1000-EDIT-SCENARIO THRU 1000-EXIT.
032900
033000     IF NOT WS-SCENARIO-IS-VALID
033100         PERFORM 4000-WRITE-ERROR THRU 4000-EXIT
033200         PERFORM 110-READ-SCENARIO THRU 110-EXIT
033300         GO TO 100-EXIT
033400     END-IF.
033500
033600     IF WS-CONTROL-KEY NOT = SC-LOC-CODE
033700         PERFORM 5000-CONTROL-BREAK THRU 5000-EXIT
033800     END-IF.
033900
034000     PERFORM 2000-CALC-RESULT THRU 2000-EXIT.
034100     PERFORM 3000-WRITE-RESULT THRU 3000-EXIT.
034200     PERFORM 110-READ-SCENARIO THRU 110-EXIT.
034300 100-EXIT.
034400     EXIT.
034500
034600 1000-EDIT-SCENARIO.
034700*** LOCATION CODE MUST MATCH ONE OF THE THREE CONFIGURED SITES
034800     SET PL-IDX TO 1.
034900     MOVE 'N' TO WS-VALID-SCENARIO-SW.
035000     SEARCH ALL PWR-LOC-ENTRY
035100         AT END
035200             MOVE 'N' TO WS-VALID-SCENARIO-SW
035300         WHEN PL-LOC-CODE(PL-IDX) = SC-LOC-CODE
035400             MOVE 'Y' TO WS-VALID-SCENARIO-SW
035500     END-SEARCH.
035600
035700     IF WS-SCENARIO-IS-VALID
035800         IF SC-HOURS = ZERO
035900             MOVE 1 TO SC-HOURS
036000         END-IF
036100     END-IF.
036200 1000-EXIT.
036300     EXIT.
036400
036500 2000-CALC-RESULT.
036600     PERFORM 2100-CALC-WIND-ENERGY THRU 2100-EXIT.
036700     PERFORM 2200-CALC-PIEZO-ENERGY THRU 2200-EXIT.
036800     PERFORM 2300-CALC-CONSUMPTION THRU 2300-EXIT.
036900     PERFORM 2400-CALC-BALANCE THRU 2400-EXIT.
037000     PERFORM 2500-CALC-SUFF-PCT THRU 2500-EXIT.
037100     MOVE SC-LOC-CODE TO RS-LOC-CODE.
037200 2000-EXIT.
037300     EXIT.
037400
037500 2100-CALC-WIND-ENERGY.
037600*** RULE 1 - WIND ENERGY.  RATED-POWER CAP APPLIES PER TURBINE,
037700*** BEFORE THE TURBINE COUNT IS MULTIPLIED IN (CR01033).
037800     IF SC-WIND-SPEED < PL-WT-START-SPEED(PL-IDX)
037900         MOVE 0 TO RS-WIND-WH
038000     ELSE
038100         COMPUTE WS-V-CUBED ROUNDED =
038200             SC-WIND-SPEED * SC-WIND-SPEED * SC-WIND-SPEED
038300         COMPUTE WS-RAW-WATTS ROUNDED =
038400             0.5 * 1.225 * PL-WT-AREA(PL-IDX)
038500                 * WS-V-CUBED * PL-WT-EFFICIENCY(PL-IDX)
038600         IF WS-RAW-WATTS > PL-WT-RATED-POWER(PL-IDX)
038700             MOVE PL-WT-RATED-POWER(PL-IDX) TO WS-CAPPED-WATTS
038800         ELSE
038900             MOVE WS-RAW-WATTS TO WS-CAPPED-WATTS
039000         END-IF
039100         COMPUTE RS-WIND-WH ROUNDED =
039200             WS-CAPPED-WATTS * PL-WT-COUNT(PL-IDX)
039300                 * SC-HOURS * 0.70
039400     END-IF.
039500 2100-EXIT.
039600     EXIT.
039700
039800 2200-CALC-PIEZO-ENERGY.
039900*** RULE 2 - PIEZO ENERGY.  SCENARIO PEOPLE COUNT OVERRIDES THE
040000*** LOCATION AVERAGE WHEN IT IS PRESENT (FAC9611).
040100     IF SC-PEOPLE-COUNT-X = SPACES OR SC-PEOPLE-COUNT = ZERO
040200         COMPUTE WS-EFFECTIVE-PEOPLE ROUNDED =
040300             PL-PZ-AVG-PEOPLE(PL-IDX) * SC-HOURS
040400     ELSE
040500         COMPUTE WS-EFFECTIVE-PEOPLE ROUNDED =
040600             SC-PEOPLE-COUNT * SC-HOURS
040700     END-IF.
040800     COMPUTE RS-PIEZO-WH ROUNDED =
040900         WS-EFFECTIVE-PEOPLE * PL-PZ-STEPS-PERSON(PL-IDX)
041000             * PL-PZ-POWER-STEP(PL-IDX) * 0.70.
041100 2200-EXIT.
041200     EXIT.
041300
041400 2300-CALC-CONSUMPTION.
041500*** RULE 3 - STREETLIGHT CONSUMPTION, CAPPED AT 12 HOURS/CALL.
041600     IF SC-HOURS > 12
041700         MOVE 12 TO WS-T-CAPPED
041800     ELSE
041900         MOVE SC-HOURS TO WS-T-CAPPED
042000     END-IF.
042100     COMPUTE RS-CONSUMPTION-WH ROUNDED =
042200         150 * PL-SL-COUNT(PL-IDX) * WS-T-CAPPED.
042300     COMPUTE RS-TOTAL-WH ROUNDED = RS-WIND-WH + RS-PIEZO-WH.
042400 2300-EXIT.
042500     EXIT.
042600
042700 2400-CALC-BALANCE.
042800*** RULE 4 - BALANCE AND SUFFICIENT FLAG.
042900     COMPUTE RS-BALANCE-WH ROUNDED =
043000         RS-TOTAL-WH - RS-CONSUMPTION-WH.
043100     IF RS-BALANCE-WH >= 0
043200         SET RS-IS-SUFFICIENT TO TRUE
043300     ELSE
043400         SET RS-NOT-SUFFICIENT TO TRUE
043500     END-IF.
043600 2400-EXIT.
043700     EXIT.
043800
043900 2500-CALC-SUFF-PCT.
044000*** RULE 5 - SUFFICIENCY PERCENT.  ZERO CONSUMPTION REPORTS THE
044100*** MAXIMUM REPRESENTABLE VALUE RATHER THAN DIVIDE BY ZERO
044200*** (CR01299).
044300     IF RS-CONSUMPTION-WH = 0
044400         MOVE 99999.9 TO RS-SUFF-PCT
044500     ELSE
044600         COMPUTE RS-SUFF-PCT ROUNDED =
044700             (RS-TOTAL-WH / RS-CONSUMPTION-WH) * 100
044800     END-IF.
044900 2500-EXIT.
045000     EXIT.
045100
045200 3000-WRITE-RESULT.
045300     WRITE RS-RESULT-REC.
045400     ADD +1 TO RECORDS-WRITTEN.
045500
045600     ADD RS-WIND-WH         TO WS-LOC-WIND-SUBTOT.
045700     ADD RS-PIEZO-WH        TO WS-LOC-PIEZO-SUBTOT.
045800     ADD RS-TOTAL-WH        TO WS-LOC-TOTAL-SUBTOT.
045900     ADD RS-CONSUMPTION-WH  TO WS-LOC-CONSUMP-SUBTOT.
046000     ADD RS-BALANCE-WH      TO WS-LOC-BALANCE-SUBTOT.
046100
046200     PERFORM 120-WRITE-DETAIL-LINE THRU 120-EXIT.
046300 3000-EXIT.
046400     EXIT.
046500
046600 120-WRITE-DETAIL-LINE.
046700     IF LINE-COUNT < REPORT-MAX-LINES
046800         CONTINUE
046900     ELSE
047000         PERFORM 010-WRITE-REPORT-HEADERS THRU 010-EXIT
047100     END-IF.
047200
047300     MOVE SC-LOC-CODE        TO DL1-LOC-CODE.
047400     MOVE SC-WIND-SPEED      TO DL1-WIND-SPD.
047500     IF SC-PEOPLE-COUNT-X = SPACES OR SC-PEOPLE-COUNT = ZERO
047600         MOVE PL-PZ-AVG-PEOPLE(PL-IDX) TO DL1-PEOPLE
047700     ELSE
047800         MOVE SC-PEOPLE-COUNT TO DL1-PEOPLE
047900     END-IF.
048000     MOVE RS-WIND-WH         TO DL1-WIND-WH.
048100     MOVE RS-PIEZO-WH        TO DL1-PIEZO-WH.
048200     MOVE RS-TOTAL-WH        TO DL1-TOTAL-WH.
048300     MOVE RS-CONSUMPTION-WH  TO DL1-CONSUMP-WH.
048400     MOVE RS-BALANCE-WH      TO DL1-BALANCE-WH.
048500     MOVE RS-SUFFICIENT      TO DL1-SUFF.
048600
048700     MOVE DETAIL-LINE1       TO RPT-REC.
048800     WRITE RPT-REC.
048900     ADD +1                  TO LINE-COUNT.
049000 120-EXIT.
049100     EXIT.
049200
049300 4000-WRITE-ERROR.
049400     MOVE SPACES TO WS-ERROR-LINE.
049500     STRING SC-LOC-CODE DELIMITED BY SIZE
049600            ' WIND=' DELIMITED BY SIZE
049700            SC-WIND-SPEED DELIMITED BY SIZE
049800            INTO EL-SCENARIO-DATA.
049900     MOVE 'REJECTED - LOCATION CODE NOT CONFIGURED'
050000                              TO EL-MESSAGE.
050100     MOVE WS-ERROR-LINE       TO ERR-REC.
050200     WRITE ERR-REC.
050300     ADD +1 TO ERROR-RECS.
050400 4000-EXIT.
050500     EXIT.
050600
050700 5000-CONTROL-BREAK.
050800*** SUBTOTAL LINE FOR THE LOCATION JUST FINISHED, THEN ROLL
050900*** THE HOLD KEY FORWARD AND RESET THE SUBTOTALS - SAME IDIOM
051000*** USED ON THE OLD PRESIDENTS-BY-STATE REPORT.
051100     IF NOT WS-FIRST-LOCATION
051200         PERFORM 5100-WRITE-LOC-TOTALS THRU 5100-EXIT
051300     END-IF.
051400
051500     MOVE 'N' TO WS-FIRST-LOCATION-SW.
051600     MOVE SC-LOC-CODE        TO WS-CONTROL-KEY.
051700     SET PL-IDX TO 1.
051800     SEARCH ALL PWR-LOC-ENTRY
051900         AT END
052000             MOVE SPACES TO WS-CONTROL-NAME
052100         WHEN PL-LOC-CODE(PL-IDX) = SC-LOC-CODE
052200             MOVE PL-LOC-NAME(PL-IDX) TO WS-CONTROL-NAME
052300     END-SEARCH.
052400
052500     MOVE ZERO TO WS-LOC-WIND-SUBTOT, WS-LOC-PIEZO-SUBTOT,
052600                  WS-LOC-TOTAL-SUBTOT, WS-LOC-CONSUMP-SUBTOT,
052700                  WS-LOC-BALANCE-SUBTOT.
052800
052900     PERFORM 010-WRITE-REPORT-HEADERS THRU 010-EXIT.
053000 5000-EXIT.
053100     EXIT.
053200
053300 5100-WRITE-LOC-TOTALS.
053400     MOVE WS-CONTROL-NAME       TO LTL-LOC-NAME.
053500     MOVE WS-LOC-WIND-SUBTOT    TO LTL-WIND-WH.
053600     MOVE WS-LOC-PIEZO-SUBTOT   TO LTL-PIEZO-WH.
053700     MOVE WS-LOC-TOTAL-SUBTOT   TO LTL-TOTAL-WH.
053800     MOVE WS-LOC-CONSUMP-SUBTOT TO LTL-CONSUMP-WH.
053900     MOVE WS-LOC-BALANCE-SUBTOT TO LTL-BALANCE-WH.
054000
054100     IF WS-LOC-CONSUMP-SUBTOT = 0
054200         MOVE 99999.9 TO LTL-SUFF-PCT
054300     ELSE
054400         COMPUTE LTL-SUFF-PCT ROUNDED =
054500             (WS-LOC-TOTAL-SUBTOT / WS-LOC-CONSUMP-SUBTOT) * 100
054600     END-IF.
054700
054800     MOVE BLANK-LINE            TO RPT-REC.
054900     WRITE RPT-REC.
055000     MOVE WS-LOC-TOTAL-LINE     TO RPT-REC.
055100     WRITE RPT-REC.
055200     MOVE BLANK-LINE            TO RPT-REC.
055300     WRITE RPT-REC.
055400
055500     ADD WS-LOC-WIND-SUBTOT     TO WS-GT-WIND.
055600     ADD WS-LOC-PIEZO-SUBTOT    TO WS-GT-PIEZO.
055700     ADD WS-LOC-TOTAL-SUBTOT    TO WS-GT-TOTAL.
055800     ADD WS-LOC-CONSUMP-SUBTOT  TO WS-GT-CONSUMPTION.
055900     ADD WS-LOC-BALANCE-SUBTOT  TO WS-GT-BALANCE.
056000 5100-EXIT.
056100     EXIT.
056200
056300 150-FINAL-BREAK.
056400     IF NOT WS-FIRST-LOCATION
056500         PERFORM 5100-WRITE-LOC-TOTALS THRU 5100-EXIT
056600     END-IF.
056700
056800     MOVE WS-GT-WIND            TO GTL-WIND-WH.
056900     MOVE WS-GT-PIEZO           TO GTL-PIEZO-WH.
057000     MOVE WS-GT-TOTAL           TO GTL-TOTAL-WH.
057100     MOVE WS-GT-CONSUMPTION     TO GTL-CONSUMP-WH.
057200     MOVE WS-GT-BALANCE         TO GTL-BALANCE-WH.
057300
057400     MOVE WS-GRAND-TOTAL-LINE   TO RPT-REC.
057500     WRITE RPT-REC.
057600
057700     MOVE BLANK-LINE            TO RPT-REC.
057800     WRITE RPT-REC.
057900     DISPLAY 'RECORDS READ: '    RECORDS-READ.
058000     DISPLAY 'RECORDS WRITTEN: ' RECORDS-WRITTEN.
058100     DISPLAY 'RECORDS REJECTED: ' ERROR-RECS.
058200 150-EXIT.
058300     EXIT.
058400
058500 200-CLEANUP.
058600     DISPLAY 'PWRCALC CLEAN-UP'.
058700     CLOSE SCENARIO-IN.
058800     CLOSE RESULT-OUT.
058900     CLOSE SUMMARY-REPORT.
059000     CLOSE ERRFILE.
059100     DISPLAY 'PWRCALC NORMAL END OF JOB'.
059200 200-EXIT.
059300     EXIT.
