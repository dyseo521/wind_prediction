000100****************************************************************
000200*  PWRSUMM  - PERIOD SUMMARY RECORD
000300*  ONE ROLLED-UP TOTAL FOR A DAY, WEEK, MONTH OR YEAR AT ONE
000400*  SITE.  WRITTEN BY PWRDAY, PWRWEEK, PWRMON AND PWRYEAR TO
000500*  THEIR OWN SUMMARY-OUT FILES.
000600*----------------------------------------------------------------
000700*  MAINTENANCE
000800*  08/30/95  RBW  ORIGINAL LAYOUT - DAILY TOTALS ONLY
000900*  01/14/97  RBW  EXTENDED TO CARRY W/M/A PERIOD TYPES
001000*  02/09/99  LDK  Y2K REVIEW - NO DATE FIELDS IN THIS RECORD
001100****************************************************************
001200 01  PS-SUMMARY-REC.
001300     05  PS-PERIOD-TYPE            PIC X(01).
001400         88  PS-IS-DAILY               VALUE 'D'.
001500         88  PS-IS-WEEKLY              VALUE 'W'.
001600         88  PS-IS-MONTHLY             VALUE 'M'.
001700         88  PS-IS-ANNUAL              VALUE 'A'.
001800     05  PS-LOC-CODE               PIC X(02).
001900     05  PS-WIND-WH                PIC S9(09)V99.
002000     05  PS-PIEZO-WH               PIC S9(09)V99.
002100     05  PS-TOTAL-WH               PIC S9(09)V99.
002200     05  PS-TOTAL-KWH              PIC S9(06)V999.
002300     05  PS-CONSUMPTION-WH         PIC S9(09)V99.
002400     05  PS-BALANCE-WH             PIC S9(09)V99.
002500     05  PS-SUFFICIENT             PIC X(01).
002600         88  PS-IS-SUFFICIENT          VALUE 'Y'.
002700         88  PS-NOT-SUFFICIENT         VALUE 'N'.
002800     05  PS-SUFF-PCT               PIC 9(05)V9.
002900     05  FILLER                    PIC X(06).
