000100****************************************************************
000200*  PWRLOC   - CAMPUS POWER LOCATION CONFIGURATION TABLE
000300*  COPYBOOK CONTAINING THE THREE CAMPUS SITES WHERE THE SMALL
000400*  WIND TURBINES AND FOOTSTEP (PIEZO) TILES ARE INSTALLED, AND
000500*  THE STREETLIGHT COUNT THEY ARE BEING WEIGHED AGAINST.
000600*  THIS IS A COMPILED-IN TABLE -  NO CONFIG FILE IS READ FOR IT.
000700*----------------------------------------------------------------
000800*  MAINTENANCE
000900*  09/03/93  RBW  ORIGINAL COPYBOOK - 3 SITES FROM FACILITIES
001000*  04/11/96  RBW  ADDED PZ-STEPS-PER-PERSON, WAS HARD-CODED
001100*  02/09/99  LDK  Y2K REVIEW - NO DATE FIELDS IN THIS COPYBOOK
001200*  06/14/02  THP  HEIDEGGER FOREST SITE (L3) ADDED PER FAC-REQ 118
001300****************************************************************
001400 01  PWR-LOC-CONFIG-VALUES.
001500     05  FILLER.
001600         10  FILLER            PIC X(02) VALUE 'L1'.
001700         10  FILLER            PIC X(20) VALUE
001800                 'BLDG 5/60TH ANNIV   '.
001900         10  FILLER            PIC 9(05) VALUE 01000.
002000         10  FILLER            PIC 9(02)V9(02) VALUE 01.50.
002100         10  FILLER            PIC 9(02)V9(02) VALUE 03.14.
002200         10  FILLER            PIC V9(02)      VALUE .35.
002300         10  FILLER            PIC 9(02) VALUE 02.
002400         10  FILLER            PIC 9(02) VALUE 05.
002500         10  FILLER            PIC 9(04) VALUE 0275.
002600         10  FILLER            PIC 9(05) VALUE 00754.
002700         10  FILLER            PIC 9(02) VALUE 04.
002800         10  FILLER            PIC 9(02) VALUE 08.
002900         10  FILLER            PIC X(06) VALUE SPACES.
003000     05  FILLER.
003100         10  FILLER            PIC X(02) VALUE 'L2'.
003200         10  FILLER            PIC X(20) VALUE
003300                 'INKYUNG LAKE FRONT  '.
003400         10  FILLER            PIC 9(05) VALUE 00600.
003500         10  FILLER            PIC 9(02)V9(02) VALUE 01.20.
003600         10  FILLER            PIC 9(02)V9(02) VALUE 02.00.
003700         10  FILLER            PIC V9(02)      VALUE .30.
003800         10  FILLER            PIC 9(02) VALUE 03.
003900         10  FILLER            PIC 9(02) VALUE 05.
004000         10  FILLER            PIC 9(04) VALUE 0200.
004100         10  FILLER            PIC 9(05) VALUE 00562.
004200         10  FILLER            PIC 9(02) VALUE 04.
004300         10  FILLER            PIC 9(02) VALUE 09.
004400         10  FILLER            PIC X(06) VALUE SPACES.
004500     05  FILLER.
004600         10  FILLER            PIC X(02) VALUE 'L3'.
004700         10  FILLER            PIC X(20) VALUE
004800                 'HEIDEGGER FOREST    '.
004900         10  FILLER            PIC 9(05) VALUE 03000.
005000         10  FILLER            PIC 9(02)V9(02) VALUE 01.50.
005100         10  FILLER            PIC 9(02)V9(02) VALUE 04.50.
005200         10  FILLER            PIC V9(02)      VALUE .40.
005300         10  FILLER            PIC 9(02) VALUE 01.
005400         10  FILLER            PIC 9(02) VALUE 05.
005500         10  FILLER            PIC 9(04) VALUE 0230.
005600         10  FILLER            PIC 9(05) VALUE 00616.
005700         10  FILLER            PIC 9(02) VALUE 04.
005800         10  FILLER            PIC 9(02) VALUE 14.
005900         10  FILLER            PIC X(06) VALUE SPACES.
006000
006100*** THE VALUE BLOCK ABOVE IS READ BACK THROUGH THIS OCCURS TABLE
006200*** SO THE DRIVER PROGRAMS CAN SEARCH BY LOCATION CODE INSTEAD
006300*** OF HAVING THE THREE SITES HARD-CODED IN PROCEDURE DIVISION.
006400 01  PWR-LOC-CONFIG-TABLE REDEFINES PWR-LOC-CONFIG-VALUES.
006500     05  PWR-LOC-ENTRY OCCURS 3 TIMES
006600             ASCENDING KEY IS PL-LOC-CODE
006700             INDEXED BY PL-IDX.
006800         10  PL-LOC-CODE           PIC X(02).
006900         10  PL-LOC-NAME           PIC X(20).
007000         10  PL-WT-RATED-POWER     PIC 9(05).
007100         10  PL-WT-START-SPEED     PIC 9(02)V9(02).
007200         10  PL-WT-AREA            PIC 9(02)V9(02).
007300         10  PL-WT-EFFICIENCY      PIC V9(02).
007400         10  PL-WT-COUNT           PIC 9(02).
007500         10  PL-PZ-POWER-STEP      PIC 9(02).
007600         10  PL-PZ-TILES           PIC 9(04).
007700         10  PL-PZ-AVG-PEOPLE      PIC 9(05).
007800         10  PL-PZ-STEPS-PERSON    PIC 9(02).
007900         10  PL-SL-COUNT           PIC 9(02).
008000         10  FILLER                PIC X(06).
