000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PWRWEEK.
000300 AUTHOR. R B WEAVER.
000400 INSTALLATION. CAMPUS FACILITIES DATA CENTER.
000500 DATE-WRITTEN. 08/30/95.
000600 DATE-COMPILED. 08/30/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800***************************************************************
000900*  THIS PROGRAM EXPANDS ONE WEEK OF DAILY AVERAGE WIND SPEEDS
001000*  INTO 7 DAYS OF 24-HOUR PROFILES, RUNS THE SAME WIND AND
001100*  PIEZO FORMULAS AS PWRDAY FOR EACH HOUR, AND ROLLS THE 7
001200*  DAYS UP INTO ONE WEEKLY TOTAL FOR A SINGLE CAMPUS SITE.
001300*  EACH DAY'S WIND PROFILE IS 12 HOURS AT THE DAY'S AVERAGE
001400*  SPEED FOLLOWED BY 12 HOURS AT 80 PERCENT OF IT - A SIMPLER
001500*  SPLIT THAN THE DAILY JOB'S FOUR-SEGMENT PROFILE, AND THAT
001600*  DIFFERENCE IS INTENTIONAL, NOT A BUG - SEE THE 09/27/05 NOTE.
001700*  THE PEOPLE PROFILE RUNS OFF A PER-DAY OCCUPANCY MULTIPLIER -
001800*  DEFAULTS MON-FRI 1.00, SAT 0.50, SUN 0.30 - WHICH THE CALLER
001900*  MAY OVERRIDE DAY BY DAY; SEE THE 06/14/16 NOTE BELOW.
002000*
002100*  MODIFICATION LOG:
002200*  08/30/95  RBW  ORIGINAL PROGRAM                                FAC9522 
002300*  01/14/97  RBW  PEOPLE-COUNT PROFILE BUILDER ADDED, SAME
002400*                 SEGMENTS AS THE DAILY JOB                       FAC9702 
002500*  02/09/99  LDK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS STORED      Y2K0099 
002600*  09/27/05  THP  CONFIRMED WITH FACILITIES ENGINEERING THAT THE
002700*                 12/12 SPLIT HERE IS CORRECT AND SHOULD NOT BE
002800*                 CHANGED TO MATCH PWRDAY'S FOUR SEGMENTS         CR00875 
002900*  04/02/10  KMS  WEEKLY CONSUMPTION FIXED AT 12 LIGHT-HOURS PER
003000*                 DAY TIMES 7 DAYS, NOT SUMMED FROM DAILY TOTALS  CR01034 
003100*  06/14/16  GJP  REPLACED THE BORROWED SEVEN-SEGMENT DAILY-JOB
003200*                 PEOPLE PROFILE WITH FACILITIES' OWN OCCUPANCY
003300*                 MULTIPLIER AND THREE-BAND HOURLY SPREAD (9AM-4PM
003400*                 FULL, 5PM-MIDNIGHT HALF, 1AM-8AM A TENTH) - THE
003500*                 OLD SEGMENTS WERE LEFTOVER FROM THE DAILY JOB,
003600*                 NEVER MATCHED THIS PROGRAM'S OWN INPUT RECORD   CR01183 
003700*  07/01/16  TJR  NEGATIVE WH COLUMNS (BALANCE ESPECIALLY) NOW
003800*                 PRINT WITH A LEADING MINUS, NOT A TRAILING
003900*                 ONE - AUDIT FLAGGED THE TRAILING SIGN AS EASY
004000*                 TO MISS ON THE GREENBAR                         CR01300 
004100*  07/01/16  TJR  DROPPED WI-DAY-WINDS-X - IT WAS AN ALPHA
004200*                 REDEFINES OF THE DAILY-WIND TABLE LEFT OVER
004300*                 FROM DRAFTING AND NEVER REFERENCED ANYWHERE;
004400*                 THE SEVEN DAILY AVERAGES ARE REQUIRED INPUT,
004500*                 NOT AN OPTIONAL LIST LIKE PWRDAY'S, SO THERE
004600*                 IS NO BLANK-CHECK FOR IT TO DRIVE               CR01301 
004700***************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT WEEKLY-IN
005800     ASSIGN TO WEEKIN
005900       FILE STATUS IS WI-CODE.
006000
006100     SELECT SUMMARY-OUT
006200     ASSIGN TO SUMOUT
006300       FILE STATUS IS SO-CODE.
006400
006500     SELECT SUMMARY-REPORT
006600     ASSIGN TO SUMRPT
006700       FILE STATUS IS SR-CODE.
006800
006900     SELECT ERRFILE
007000     ASSIGN TO PWRERR
007100       FILE STATUS IS EF-CODE.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  WEEKLY-IN
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 80 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS WI-WEEKLY-REC.
008100 01  WI-WEEKLY-REC.
008200     05  WI-LOC-CODE               PIC X(02).
008300     05  WI-DAY-WINDS OCCURS 7 TIMES PIC 9(02)V9(02).
008400     05  WI-START-DOW              PIC 9(01).
008500         88 WI-DOW-VALID           VALUES 1 THRU 7.
008600*** DAY-OCCUPANCY MULTIPLIER OVERRIDE, ONE PER DAY OF THE WEEK
008700*** STARTING AT WI-START-DOW - ZERO MEANS "USE THE DEFAULT
008800*** TABLE BELOW FOR THAT DAY"                                     CR01183 
008900     05  WI-DAY-MULT-OVRD OCCURS 7 TIMES PIC 9V99.
009000     05  FILLER                    PIC X(28).
009100
009200 FD  SUMMARY-OUT
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 80 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS PS-SUMMARY-REC.
009800     COPY PWRSUMM.
009900
010000 FD  SUMMARY-REPORT
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 132 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS RPT-REC.
010600 01  RPT-REC                       PIC X(132).
010700
010800 FD  ERRFILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 80 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS ERR-REC.
011400 01  ERR-REC                       PIC X(80).
011500
011600 WORKING-STORAGE SECTION.
011700
011800 01  FILE-STATUS-CODES.
011900     05  WI-CODE                   PIC X(2).
012000         88 WI-OK           VALUE SPACES.
012100         88 WI-EOF          VALUE '10'.
012200     05  SO-CODE                   PIC X(2).
012300     05  SR-CODE                   PIC X(2).
012400     05  EF-CODE                   PIC X(2).
012500
012600 77  MORE-RECORDS-SW               PIC X(1) VALUE SPACE.
012700     88 NO-MORE-RECORDS                   VALUE 'N'.
012800 77  WS-VALID-SCENARIO-SW          PIC X(1) VALUE SPACE.
012900     88 WS-SCENARIO-IS-VALID              VALUE 'Y'.
013000 77  REPORT-MAX-LINES              PIC 9(2) COMP VALUE 55.
013100
013200     COPY PWRLOC.
013300
013400*** DEFAULT DAY-OCCUPANCY MULTIPLIERS WHEN THE INPUT RECORD DOES
013500*** NOT OVERRIDE A GIVEN DAY - MON-FRI FULL, SAT HALF, SUN A
013600*** THIRD                                                         CR01183 
013700 01  WK-DFLT-MULT-VALUES.
013800     05  FILLER                    PIC 9V99 VALUE 1.00.
013900     05  FILLER                    PIC 9V99 VALUE 1.00.
014000     05  FILLER                    PIC 9V99 VALUE 1.00.
014100     05  FILLER                    PIC 9V99 VALUE 1.00.
014200     05  FILLER                    PIC 9V99 VALUE 1.00.
014300     05  FILLER                    PIC 9V99 VALUE 0.50.
014400     05  FILLER                    PIC 9V99 VALUE 0.30.
014500 01  WK-DFLT-MULT-TABLE REDEFINES WK-DFLT-MULT-VALUES.
014600     05  WK-DFLT-MULT OCCURS 7 TIMES PIC 9V99.
014700
014800 01  WS-CURRENT-DATE-FIELDS.
014900     05  WS-CUR-DATE-6             PIC 9(6).
015000     05  WS-CUR-DATE-X REDEFINES WS-CUR-DATE-6.
015100         10  WS-CUR-YY             PIC 9(2).
015200         10  WS-CUR-MM             PIC 9(2).
015300         10  WS-CUR-DD             PIC 9(2).
015400
015500 01  WS-DAY-PROFILE.
015600     05  WD-HOUR-WIND OCCURS 24 TIMES PIC 9(02)V9(02) COMP-3.
015700     05  WD-HOUR-PEOPLE OCCURS 24 TIMES PIC 9(06) COMP-3.
015800
015900 01  WS-WORK-FIELDS.
016000     05  WS-DAY-IDX                PIC 9(1) COMP.
016100     05  WS-HOUR-IDX               PIC 9(2) COMP.
016200     05  WS-DOW-NBR                PIC 9(1) COMP.
016300     05  WS-DAY-MULT               PIC 9V99 COMP-3.
016400     05  WS-V-CUBED                PIC 9(6)V9(4) COMP-3.
016500     05  WS-RAW-WATTS              PIC 9(7)V9(4) COMP-3.
016600     05  WS-CAPPED-WATTS           PIC 9(7)V9(4) COMP-3.
016700     05  WS-EFFECTIVE-PEOPLE       PIC 9(9)V9(4) COMP-3.
016800     05  WS-HOUR-WIND-WH           PIC S9(7)V99  COMP-3.
016900     05  WS-HOUR-PIEZO-WH          PIC S9(7)V99  COMP-3.
017000
017100 01  WS-COUNTERS-AND-ACCUMULATORS.
017200     05  RECORDS-READ              PIC S9(4) COMP.
017300     05  RECORDS-WRITTEN           PIC S9(4) COMP.
017400     05  ERROR-RECS                PIC S9(4) COMP.
017500     05  PAGE-NUM                  PIC 9(3)  COMP.
017600     05  LINE-COUNT                PIC 9(2)  COMP.
017700
017800 01  WS-DAY-TOTALS.
017900     05  WS-DAY-WIND-WH            PIC S9(9)V99 COMP-3.
018000     05  WS-DAY-PIEZO-WH           PIC S9(9)V99 COMP-3.
018100
018200 01  WS-WEEK-TOTALS.
018300     05  WS-WEEK-WIND-WH           PIC S9(9)V99 COMP-3.
018400     05  WS-WEEK-PIEZO-WH          PIC S9(9)V99 COMP-3.
018500
018600 01  BLANK-LINE                    PIC X(132) VALUE SPACES.
018700
018800 01  HEADER-LINE1.
018900     05  FILLER                    PIC X(6)  VALUE 'DATE: '.
019000     05  HL1-DATE.
019100         10 HL1-MM                 PIC 9(2).
019200         10 SLASH-1                PIC X VALUE '/'.
019300         10 HL1-DD                 PIC 9(2).
019400         10 SLASH-2                PIC X VALUE '/'.
019500         10 HL1-YY                 PIC 9(2).
019600     05  FILLER                    PIC X(29) VALUE SPACES.
019700     05  HL1-REPORT-TITLE          PIC X(43) VALUE
019800             'CAMPUS RENEWABLE POWER - WEEKLY PREDICTION'.
019900     05  FILLER                    PIC X(30) VALUE SPACES.
020000     05  HL1-PAGE-NUM.
020100         10 FILLER                 PIC X(6) VALUE 'PAGE: '.
020200         10 HL1-PAGE-NUMBER        PIC ZZ9.
020300     05  FILLER                    PIC X VALUE SPACE.
020400
020500 01  HEADER-LINE2.
020600     05  FILLER                    PIC X(10) VALUE 'LOCATION: '.
020700     05  HL2-LOC-NAME              PIC X(20).
020800     05  FILLER                    PIC X(10) VALUE SPACES.
020900     05  FILLER                    PIC X(13) VALUE 'PERIOD: WEEK'.
021000     05  FILLER                    PIC X(79) VALUE SPACES.
021100
021200 01  HEADER-LINE3.
021300     05  FILLER                    PIC X(3)  VALUE SPACES.
021400     05  FILLER                    PIC X(3)  VALUE 'DAY'.
021500     05  FILLER                    PIC X(3)  VALUE SPACES.
021600     05  FILLER                    PIC X(12) VALUE 'WIND WH'.
021700     05  FILLER                    PIC X(3)  VALUE SPACES.
021800     05  FILLER                    PIC X(12) VALUE 'PIEZO WH'.
021900     05  FILLER                    PIC X(3)  VALUE SPACES.
022000     05  FILLER                    PIC X(12) VALUE 'TOTAL WH'.
022100     05  FILLER                    PIC X(50) VALUE SPACES.
022200
022300 01  DETAIL-LINE1.
022400     05  FILLER                    PIC X(3)  VALUE SPACES.
022500     05  DL1-DAY                   PIC 9.
022600     05  FILLER                    PIC X(5)  VALUE SPACES.
022700     05  DL1-WIND-WH               PIC -ZZZ,ZZ9.99.
022800     05  FILLER                    PIC X(1)  VALUE SPACES.
022900     05  DL1-PIEZO-WH              PIC -ZZZ,ZZ9.99.
023000     05  FILLER                    PIC X(1)  VALUE SPACES.
023100     05  DL1-TOTAL-WH              PIC -ZZZ,ZZ9.99.
023200     05  FILLER                    PIC X(50) VALUE SPACES.
023300
023400 01  WS-WEEK-TOTAL-LINE.
023500     05  FILLER                    PIC X(3)  VALUE SPACES.
023600     05  FILLER                    PIC X(16) VALUE 'WEEK TOTALS:'.
023700     05  WTL-WIND-WH               PIC -ZZZ,ZZ9.99.
023800     05  FILLER                    PIC X(1)  VALUE SPACES.
023900     05  WTL-PIEZO-WH              PIC -ZZZ,ZZ9.99.
024000     05  FILLER                    PIC X(1)  VALUE SPACES.
024100     05  WTL-TOTAL-WH              PIC -ZZZ,ZZ9.99.
024200     05  FILLER                    PIC X(1)  VALUE SPACES.
024300     05  WTL-CONSUMP-WH            PIC -ZZZ,ZZ9.99.
024400     05  FILLER                    PIC X(1)  VALUE SPACES.
024500     05  WTL-BALANCE-WH            PIC -ZZZ,ZZ9.99.
024600     05  FILLER                    PIC X(1)  VALUE SPACES.
024700     05  WTL-SUFF-PCT              PIC ZZZZ9.9.
024800     05  FILLER                    PIC X(9)  VALUE SPACES.
024900
025000 01  WS-ERROR-LINE.
025100     05  EL-SCENARIO-DATA          PIC X(20).
025200     05  FILLER                    PIC X(2)  VALUE SPACES.
025300     05  EL-MESSAGE                PIC X(40).
025400     05  FILLER                    PIC X(18) VALUE SPACES.
025500
025600 PROCEDURE DIVISION.
025700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025800     PERFORM 100-MAINLINE THRU 100-EXIT
025900             UNTIL NO-MORE-RECORDS.
026000     PERFORM 200-CLEANUP THRU 200-EXIT.
026100     MOVE +0 TO RETURN-CODE.
026200     GOBACK.
026300
026400 000-HOUSEKEEPING.
026500     DISPLAY 'PWRWEEK HOUSEKEEPING'.
026600     OPEN INPUT WEEKLY-IN.
026700     OPEN OUTPUT SUMMARY-OUT.
026800     OPEN OUTPUT SUMMARY-REPORT.
026900     OPEN OUTPUT ERRFILE.
027000
027100     INITIALIZE WS-COUNTERS-AND-ACCUMULATORS.
027200     ACCEPT WS-CUR-DATE-6 FROM DATE.
027300     PERFORM 110-READ-WEEKLY-IN THRU 110-EXIT.
027400 000-EXIT.
027500     EXIT.
027600
027700 110-READ-WEEKLY-IN.
027800     READ WEEKLY-IN
027900         AT END
028000         MOVE 'N' TO MORE-RECORDS-SW
028100         GO TO 110-EXIT
028200     END-READ.
028300     ADD +1 TO RECORDS-READ.
028400 110-EXIT.
028500     EXIT.
028600
028700 100-MAINLINE.
028800     PERFORM 1000-EDIT-WEEKLY-INPUT THRU 1000-EXIT.
028900
029000     IF NOT WS-SCENARIO-IS-VALID
029100         PERFORM 4000-WRITE-ERROR THRU 4000-EXIT
029200         PERFORM 110-READ-WEEKLY-IN THRU 110-EXIT
029300         GO TO 100-EXIT
029400     END-IF.
029500
029600     PERFORM 010-WRITE-REPORT-HEADERS THRU 010-EXIT.
029700     MOVE ZERO TO WS-WEEK-WIND-WH, WS-WEEK-PIEZO-WH.
029800
029900     PERFORM 2100-CALC-DAY THRU 2100-EXIT
030000         VARYING WS-DAY-IDX FROM 1 BY 1
030100         UNTIL WS-DAY-IDX > 7.
030200
030300     PERFORM 3000-CALC-WEEK-SUMMARY THRU 3000-EXIT.
030400     PERFORM 110-READ-WEEKLY-IN THRU 110-EXIT.
030500 100-EXIT.
030600     EXIT.
030700
030800 1000-EDIT-WEEKLY-INPUT.
030900*** THE 7-ENTRY DAILY-AVERAGE TABLE IS A FIXED OCCURS 7 GROUP,
031000*** SO THE "EXACTLY 7 ENTRIES" RULE IS ENFORCED BY THE RECORD
031100*** LAYOUT ITSELF.  ONLY THE LOCATION CODE NEEDS A LOOKUP.
031200     SET PL-IDX TO 1.
031300     MOVE 'N' TO WS-VALID-SCENARIO-SW.
031400     SEARCH ALL PWR-LOC-ENTRY
031500         AT END
031600             MOVE 'N' TO WS-VALID-SCENARIO-SW
031700         WHEN PL-LOC-CODE(PL-IDX) = WI-LOC-CODE
031800             MOVE 'Y' TO WS-VALID-SCENARIO-SW
031900     END-SEARCH.
032000
032100*** THE STARTING DAY-OF-WEEK DRIVES THE DAY-OCCUPANCY MULTIPLIER
032200*** CYCLE BELOW, SO IT HAS TO BE A VALID 1-7                      CR01183 
032300     IF WS-SCENARIO-IS-VALID AND NOT WI-DOW-VALID
032400         MOVE 'N' TO WS-VALID-SCENARIO-SW
032500     END-IF.
032600 1000-EXIT.
032700     EXIT.
032800
032900 2100-CALC-DAY.
033000*** BUILD THIS DAY'S 24-HOUR WIND PROFILE - 12 HOURS AT THE
033100*** DAY'S AVERAGE SPEED, 12 HOURS AT 80 PERCENT OF IT.
033200     PERFORM 2110-SET-HOUR-WIND THRU 2110-EXIT
033300         VARYING WS-HOUR-IDX FROM 1 BY 1
033400         UNTIL WS-HOUR-IDX > 24.
033500
033600*** RESOLVE TODAY'S DAY-OCCUPANCY MULTIPLIER, THEN BUILD THIS
033700*** DAY'S PEOPLE PROFILE FROM THE LOCATION AVERAGE                CR01183 
033800     PERFORM 2115-SET-DAY-MULT THRU 2115-EXIT.
033900     PERFORM 2120-SET-HOUR-PEOPLE THRU 2120-EXIT
034000         VARYING WS-HOUR-IDX FROM 1 BY 1
034100         UNTIL WS-HOUR-IDX > 24.
034200
034300     MOVE ZERO TO WS-DAY-WIND-WH, WS-DAY-PIEZO-WH.
034400     PERFORM 2200-CALC-HOUR THRU 2200-EXIT
034500         VARYING WS-HOUR-IDX FROM 1 BY 1
034600         UNTIL WS-HOUR-IDX > 24.
034700
034800     ADD WS-DAY-WIND-WH  TO WS-WEEK-WIND-WH.
034900     ADD WS-DAY-PIEZO-WH TO WS-WEEK-PIEZO-WH.
035000
035100     PERFORM 3100-WRITE-DAY-SUMMARY THRU 3100-EXIT.
035200 2100-EXIT.
035300     EXIT.
035400
035500 2110-SET-HOUR-WIND.
035600     IF WS-HOUR-IDX <= 12
035700         MOVE WI-DAY-WINDS(WS-DAY-IDX)
035800                              TO WD-HOUR-WIND(WS-HOUR-IDX)
035900     ELSE
036000         COMPUTE WD-HOUR-WIND(WS-HOUR-IDX) ROUNDED =
036100             WI-DAY-WINDS(WS-DAY-IDX) * 0.8
036200     END-IF.
036300 2110-EXIT.
036400     EXIT.
036500
036600 2115-SET-DAY-MULT.
036700*** CYCLE THE STARTING DAY-OF-WEEK FORWARD BY WS-DAY-IDX DAYS,
036800*** WRAPPING 1-7, WITHOUT AN INTRINSIC FUNCTION                   CR01183 
036900     COMPUTE WS-DOW-NBR =
037000         WI-START-DOW - 1 + WS-DAY-IDX - 1
037100             - 7 * ((WI-START-DOW - 1 + WS-DAY-IDX - 1) / 7).
037200     ADD 1 TO WS-DOW-NBR.
037300     IF WI-DAY-MULT-OVRD(WS-DAY-IDX) NOT = 0
037400         MOVE WI-DAY-MULT-OVRD(WS-DAY-IDX) TO WS-DAY-MULT
037500     ELSE
037600         MOVE WK-DFLT-MULT(WS-DOW-NBR)     TO WS-DAY-MULT
037700     END-IF.
037800 2115-EXIT.
037900     EXIT.
038000
038100 2120-SET-HOUR-PEOPLE.
038200*** THREE-BAND HOURLY SPREAD OF THE DAY'S PEOPLE COUNT AGAINST
038300*** THE DAY-OCCUPANCY MULTIPLIER - 9AM-4PM FULL, 5PM-MIDNIGHT
038400*** HALF, 1AM-8AM A TENTH                                         CR01183 
038500     EVALUATE TRUE
038600         WHEN WS-HOUR-IDX >= 9 AND WS-HOUR-IDX <= 16
038700             COMPUTE WD-HOUR-PEOPLE(WS-HOUR-IDX) =
038800                 PL-PZ-AVG-PEOPLE(PL-IDX) * WS-DAY-MULT
038900         WHEN WS-HOUR-IDX >= 17 AND WS-HOUR-IDX <= 24
039000             COMPUTE WD-HOUR-PEOPLE(WS-HOUR-IDX) =
039100                 PL-PZ-AVG-PEOPLE(PL-IDX) * WS-DAY-MULT * 0.5
039200         WHEN OTHER
039300             COMPUTE WD-HOUR-PEOPLE(WS-HOUR-IDX) =
039400                 PL-PZ-AVG-PEOPLE(PL-IDX) * WS-DAY-MULT * 0.1
039500     END-EVALUATE.
039600 2120-EXIT.
039700     EXIT.
039800
039900 2200-CALC-HOUR.
040000*** ONE HOUR OF THE SAME WIND/PIEZO FORMULAS PWRCALC USES,
040100*** T = 1 HOUR, AGAINST THIS DAY'S BUILT-UP PROFILE.
040200     IF WD-HOUR-WIND(WS-HOUR-IDX) < PL-WT-START-SPEED(PL-IDX)
040300         MOVE 0 TO WS-HOUR-WIND-WH
040400     ELSE
040500         COMPUTE WS-V-CUBED ROUNDED =
040600             WD-HOUR-WIND(WS-HOUR-IDX)
040700                 * WD-HOUR-WIND(WS-HOUR-IDX)
040800                 * WD-HOUR-WIND(WS-HOUR-IDX)
040900         COMPUTE WS-RAW-WATTS ROUNDED =
041000             0.5 * 1.225 * PL-WT-AREA(PL-IDX)
041100                 * WS-V-CUBED * PL-WT-EFFICIENCY(PL-IDX)
041200         IF WS-RAW-WATTS > PL-WT-RATED-POWER(PL-IDX)
041300             MOVE PL-WT-RATED-POWER(PL-IDX) TO WS-CAPPED-WATTS
041400         ELSE
041500             MOVE WS-RAW-WATTS TO WS-CAPPED-WATTS
041600         END-IF
041700         COMPUTE WS-HOUR-WIND-WH ROUNDED =
041800             WS-CAPPED-WATTS * PL-WT-COUNT(PL-IDX) * 1 * 0.70
041900     END-IF.
042000
042100     COMPUTE WS-EFFECTIVE-PEOPLE ROUNDED =
042200         WD-HOUR-PEOPLE(WS-HOUR-IDX) * 1.
042300     COMPUTE WS-HOUR-PIEZO-WH ROUNDED =
042400         WS-EFFECTIVE-PEOPLE * PL-PZ-STEPS-PERSON(PL-IDX)
042500             * PL-PZ-POWER-STEP(PL-IDX) * 0.70.
042600
042700     ADD WS-HOUR-WIND-WH  TO WS-DAY-WIND-WH.
042800     ADD WS-HOUR-PIEZO-WH TO WS-DAY-PIEZO-WH.
042900 2200-EXIT.
043000     EXIT.
043100
043200 3100-WRITE-DAY-SUMMARY.
043300     MOVE 'D'                TO PS-PERIOD-TYPE.
043400     MOVE WI-LOC-CODE        TO PS-LOC-CODE.
043500     MOVE WS-DAY-WIND-WH     TO PS-WIND-WH.
043600     MOVE WS-DAY-PIEZO-WH    TO PS-PIEZO-WH.
043700     COMPUTE PS-TOTAL-WH ROUNDED = PS-WIND-WH + PS-PIEZO-WH.
043800     COMPUTE PS-TOTAL-KWH ROUNDED = PS-TOTAL-WH / 1000.
043900     COMPUTE PS-CONSUMPTION-WH ROUNDED =
044000         150 * PL-SL-COUNT(PL-IDX) * 12.
044100     COMPUTE PS-BALANCE-WH ROUNDED =
044200         PS-TOTAL-WH - PS-CONSUMPTION-WH.
044300     IF PS-BALANCE-WH >= 0
044400         SET PS-IS-SUFFICIENT TO TRUE
044500     ELSE
044600         SET PS-NOT-SUFFICIENT TO TRUE
044700     END-IF.
044800     IF PS-CONSUMPTION-WH = 0
044900         MOVE 99999.9 TO PS-SUFF-PCT
045000     ELSE
045100         COMPUTE PS-SUFF-PCT ROUNDED =
045200             (PS-TOTAL-WH / PS-CONSUMPTION-WH) * 100
045300     END-IF.
045400
045500     WRITE PS-SUMMARY-REC.
045600     ADD +1 TO RECORDS-WRITTEN.
045700
045800     IF LINE-COUNT < REPORT-MAX-LINES
045900         CONTINUE
046000     ELSE
046100         PERFORM 010-WRITE-REPORT-HEADERS THRU 010-EXIT
046200     END-IF.
046300     MOVE WS-DAY-IDX         TO DL1-DAY.
046400     MOVE PS-WIND-WH         TO DL1-WIND-WH.
046500     MOVE PS-PIEZO-WH        TO DL1-PIEZO-WH.
046600     MOVE PS-TOTAL-WH        TO DL1-TOTAL-WH.
046700     MOVE DETAIL-LINE1       TO RPT-REC.
046800     WRITE RPT-REC.
046900     ADD +1                  TO LINE-COUNT.
047000 3100-EXIT.
047100     EXIT.
047200
047300 3000-CALC-WEEK-SUMMARY.
047400     MOVE 'W'                TO PS-PERIOD-TYPE.
047500     MOVE WI-LOC-CODE        TO PS-LOC-CODE.
047600     MOVE WS-WEEK-WIND-WH    TO PS-WIND-WH.
047700     MOVE WS-WEEK-PIEZO-WH   TO PS-PIEZO-WH.
047800     COMPUTE PS-TOTAL-WH ROUNDED = PS-WIND-WH + PS-PIEZO-WH.
047900     COMPUTE PS-TOTAL-KWH ROUNDED = PS-TOTAL-WH / 1000.
048000
048100*** RULE 3 - FIXED WEEKLY CONSUMPTION, 12 LIGHT-HOURS PER DAY
048200*** FOR 7 DAYS, NOT A SUM OF THE DAILY CONSUMPTION FIGURES.
048300     COMPUTE PS-CONSUMPTION-WH ROUNDED =
048400         150 * PL-SL-COUNT(PL-IDX) * 12 * 7.
048500     COMPUTE PS-BALANCE-WH ROUNDED =
048600         PS-TOTAL-WH - PS-CONSUMPTION-WH.
048700     IF PS-BALANCE-WH >= 0
048800         SET PS-IS-SUFFICIENT TO TRUE
048900     ELSE
049000         SET PS-NOT-SUFFICIENT TO TRUE
049100     END-IF.
049200     IF PS-CONSUMPTION-WH = 0
049300         MOVE 99999.9 TO PS-SUFF-PCT
049400     ELSE
049500         COMPUTE PS-SUFF-PCT ROUNDED =
049600             (PS-TOTAL-WH / PS-CONSUMPTION-WH) * 100
049700     END-IF.
049800
049900     WRITE PS-SUMMARY-REC.
050000     ADD +1 TO RECORDS-WRITTEN.
050100
050200     MOVE PS-WIND-WH         TO WTL-WIND-WH.
050300     MOVE PS-PIEZO-WH        TO WTL-PIEZO-WH.
050400     MOVE PS-TOTAL-WH        TO WTL-TOTAL-WH.
050500     MOVE PS-CONSUMPTION-WH  TO WTL-CONSUMP-WH.
050600     MOVE PS-BALANCE-WH      TO WTL-BALANCE-WH.
050700     MOVE PS-SUFF-PCT        TO WTL-SUFF-PCT.
050800
050900     MOVE BLANK-LINE         TO RPT-REC.
051000     WRITE RPT-REC.
051100     MOVE WS-WEEK-TOTAL-LINE TO RPT-REC.
051200     WRITE RPT-REC.
051300     MOVE BLANK-LINE         TO RPT-REC.
051400     WRITE RPT-REC.
051500 3000-EXIT.
051600     EXIT.
051700
051800 010-WRITE-REPORT-HEADERS.
051900     MOVE WS-CUR-YY              TO HL1-YY.
052000     MOVE WS-CUR-MM              TO HL1-MM.
052100     MOVE WS-CUR-DD              TO HL1-DD.
052200     ADD +1                      TO PAGE-NUM.
052300     MOVE PAGE-NUM                TO HL1-PAGE-NUMBER.
052400     MOVE PL-LOC-NAME(PL-IDX)     TO HL2-LOC-NAME.
052500
052600     MOVE HEADER-LINE1            TO RPT-REC.
052700     WRITE RPT-REC.
052800     MOVE HEADER-LINE2            TO RPT-REC.
052900     WRITE RPT-REC.
053000     MOVE BLANK-LINE              TO RPT-REC.
053100     WRITE RPT-REC.
053200     MOVE HEADER-LINE3            TO RPT-REC.
053300     WRITE RPT-REC.
053400
053500     MOVE 4                       TO LINE-COUNT.
053600 010-EXIT.
053700     EXIT.
053800
053900 4000-WRITE-ERROR.
054000     MOVE SPACES TO WS-ERROR-LINE.
054100     MOVE WI-LOC-CODE         TO EL-SCENARIO-DATA.
054200     MOVE 'REJECTED - BAD LOCATION CODE OR START DOW'
054300                              TO EL-MESSAGE.
054400     MOVE WS-ERROR-LINE       TO ERR-REC.
054500     WRITE ERR-REC.
054600     ADD +1 TO ERROR-RECS.
054700 4000-EXIT.
054800     EXIT.
054900
055000 200-CLEANUP.
055100     DISPLAY 'PWRWEEK CLEAN-UP'.
055200     CLOSE WEEKLY-IN.
055300     CLOSE SUMMARY-OUT.
055400     CLOSE SUMMARY-REPORT.
055500     CLOSE ERRFILE.
055600     DISPLAY 'RECORDS READ: '     RECORDS-READ.
055700     DISPLAY 'RECORDS WRITTEN: '  RECORDS-WRITTEN.
055800     DISPLAY 'RECORDS REJECTED: ' ERROR-RECS.
055900     DISPLAY 'PWRWEEK NORMAL END OF JOB'.
056000 200-EXIT.
056100     EXIT.
