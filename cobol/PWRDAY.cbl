000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PWRDAY.
000300 AUTHOR. R B WEAVER.
000400 INSTALLATION. CAMPUS FACILITIES DATA CENTER.
000500 DATE-WRITTEN. 08/30/95.
000600 DATE-COMPILED. 08/30/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800***************************************************************
000900*  THIS PROGRAM ROLLS 24 HOURS OF THE PWRCALC ENGINE UP INTO A
001000*  ONE-DAY TOTAL FOR A SINGLE CAMPUS SITE.  THE DAILY-IN RECORD
001100*  MAY CARRY 24 EXPLICIT HOURLY WIND SPEEDS (DI-MODE = 'L'), OR
001200*  JUST ONE DAILY AVERAGE (DI-MODE = 'A'), IN WHICH CASE THE
001300*  24-HOUR PROFILE IS BUILT HERE FROM THE FOUR-SEGMENT RULE
001400*  FACILITIES ENGINEERING GAVE US FOR THE OLD DAILY WEB SCREEN.
001500*  OUTPUT IS THE 24 HOURLY RESULT RECORDS PLUS ONE 'D' PERIOD
001600*  SUMMARY RECORD.
001700*
001800*  MODIFICATION LOG:
001900*  08/30/95  RBW  ORIGINAL PROGRAM - LIST MODE ONLY               FAC9521 
002000*  04/11/96  RBW  AVERAGE MODE AND HOURLY PROFILE BUILDER ADDED
002100*                 SO THE OLD SINGLE-AVERAGE SCREEN FEEDS THIS     FAC9611 
002200*                 JOB TOO.
002300*  07/19/97  RBW  PEOPLE-COUNT PROFILE BUILDER ADDED, SAME
002400*                 SEGMENTS AS THE WEEKLY JOB                      CR00381 
002500*  02/09/99  LDK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS STORED      Y2K0099 
002600*  09/27/05  THP  REJECTED-RECORD COUNT ADDED TO RUN LOG          CR00874 
002700*  03/11/09  KMS  DAILY CONSUMPTION NOW FIXED AT 12 LIGHT-HOURS
002800*                 REGARDLESS OF HOURLY CONSUMPTION SUM (CR01033)  CR01033 
002900*  07/01/16  TJR  NEGATIVE WH COLUMNS (BALANCE ESPECIALLY) NOW
003000*                 PRINT WITH A LEADING MINUS, NOT A TRAILING
003100*                 ONE - AUDIT FLAGGED THE TRAILING SIGN AS EASY
003200*                 TO MISS ON THE GREENBAR                         CR01300 
003300***************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT DAILY-IN
004400     ASSIGN TO DAYIN
004500       FILE STATUS IS DI-CODE.
004600
004700     SELECT RESULT-OUT
004800     ASSIGN TO RESLTOUT
004900       FILE STATUS IS RO-CODE.
005000
005100     SELECT SUMMARY-OUT
005200     ASSIGN TO SUMOUT
005300       FILE STATUS IS SO-CODE.
005400
005500     SELECT SUMMARY-REPORT
005600     ASSIGN TO SUMRPT
005700       FILE STATUS IS SR-CODE.
005800
005900     SELECT ERRFILE
006000     ASSIGN TO PWRERR
006100       FILE STATUS IS EF-CODE.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  DAILY-IN
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 260 CHARACTERS
006900     BLOCK CONTAINS 0 RECORDS
007000     DATA RECORD IS DI-DAILY-REC.
007100 01  DI-DAILY-REC.
007200     05  DI-MODE                   PIC X(01).
007300         88  DI-MODE-AVERAGE           VALUE 'A'.
007400         88  DI-MODE-LIST              VALUE 'L'.
007500     05  DI-LOC-CODE               PIC X(02).
007600     05  DI-AVG-WIND               PIC 9(02)V9(02).
007700     05  DI-WIND-SPEEDS OCCURS 24 TIMES PIC 9(02)V9(02).
007800     05  DI-PEOPLE-COUNTS OCCURS 24 TIMES PIC 9(06).
007900     05  DI-PEOPLE-COUNTS-X REDEFINES DI-PEOPLE-COUNTS
008000                                   PIC X(144).
008100     05  FILLER                    PIC X(13).
008200
008300 FD  RESULT-OUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 80 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS RS-RESULT-REC.
008900     COPY PWRRSLT.
009000
009100 FD  SUMMARY-OUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 80 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS PS-SUMMARY-REC.
009700     COPY PWRSUMM.
009800
009900 FD  SUMMARY-REPORT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 132 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS RPT-REC.
010500 01  RPT-REC                       PIC X(132).
010600
010700 FD  ERRFILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 80 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS ERR-REC.
011300 01  ERR-REC                       PIC X(80).
011400
011500 WORKING-STORAGE SECTION.
011600
011700 01  FILE-STATUS-CODES.
011800     05  DI-CODE                   PIC X(2).
011900         88 DI-OK           VALUE SPACES.
012000         88 DI-EOF          VALUE '10'.
012100     05  RO-CODE                   PIC X(2).
012200     05  SO-CODE                   PIC X(2).
012300     05  SR-CODE                   PIC X(2).
012400     05  EF-CODE                   PIC X(2).
012500
012600 77  MORE-RECORDS-SW               PIC X(1) VALUE SPACE.
012700     88 NO-MORE-RECORDS                   VALUE 'N'.
012800 77  WS-VALID-SCENARIO-SW          PIC X(1) VALUE SPACE.
012900     88 WS-SCENARIO-IS-VALID              VALUE 'Y'.
013000 77  REPORT-MAX-LINES              PIC 9(2) COMP VALUE 55.
013100
013200     COPY PWRLOC.
013300
013400 01  WS-CURRENT-DATE-FIELDS.
013500     05  WS-CUR-DATE-6             PIC 9(6).
013600     05  WS-CUR-DATE-X REDEFINES WS-CUR-DATE-6.
013700         10  WS-CUR-YY             PIC 9(2).
013800         10  WS-CUR-MM             PIC 9(2).
013900         10  WS-CUR-DD             PIC 9(2).
014000
014100 01  WS-WORK-FIELDS.
014200     05  WS-HOUR-IDX               PIC 9(2) COMP.
014300     05  WS-HOUR-WIND              PIC 9(02)V9(02) COMP-3.
014400     05  WS-HOUR-PEOPLE            PIC 9(06) COMP-3.
014500     05  WS-V-CUBED                PIC 9(6)V9(4) COMP-3.
014600     05  WS-RAW-WATTS              PIC 9(7)V9(4) COMP-3.
014700     05  WS-CAPPED-WATTS           PIC 9(7)V9(4) COMP-3.
014800     05  WS-EFFECTIVE-PEOPLE       PIC 9(9)V9(4) COMP-3.
014900     05  WS-HOUR-WIND-WH           PIC S9(7)V99  COMP-3.
015000     05  WS-HOUR-PIEZO-WH          PIC S9(7)V99  COMP-3.
015100
015200 01  WS-COUNTERS-AND-ACCUMULATORS.
015300     05  RECORDS-READ              PIC S9(4) COMP.
015400     05  RECORDS-WRITTEN           PIC S9(4) COMP.
015500     05  ERROR-RECS                PIC S9(4) COMP.
015600     05  PAGE-NUM                  PIC 9(3)  COMP.
015700     05  LINE-COUNT                PIC 9(2)  COMP.
015800
015900 01  WS-DAY-TOTALS.
016000     05  WS-DAY-WIND-WH            PIC S9(9)V99 COMP-3.
016100     05  WS-DAY-PIEZO-WH           PIC S9(9)V99 COMP-3.
016200
016300 01  BLANK-LINE                    PIC X(132) VALUE SPACES.
016400
016500 01  HEADER-LINE1.
016600     05  FILLER                    PIC X(6)  VALUE 'DATE: '.
016700     05  HL1-DATE.
016800         10 HL1-MM                 PIC 9(2).
016900         10 SLASH-1                PIC X VALUE '/'.
017000         10 HL1-DD                 PIC 9(2).
017100         10 SLASH-2                PIC X VALUE '/'.
017200         10 HL1-YY                 PIC 9(2).
017300     05  FILLER                    PIC X(30) VALUE SPACES.
017400     05  HL1-REPORT-TITLE          PIC X(42) VALUE
017500             'CAMPUS RENEWABLE POWER - DAILY PREDICTION'.
017600     05  FILLER                    PIC X(30) VALUE SPACES.
017700     05  HL1-PAGE-NUM.
017800         10 FILLER                 PIC X(6) VALUE 'PAGE: '.
017900         10 HL1-PAGE-NUMBER        PIC ZZ9.
018000     05  FILLER                    PIC X VALUE SPACE.
018100
018200 01  HEADER-LINE2.
018300     05  FILLER                    PIC X(10) VALUE 'LOCATION: '.
018400     05  HL2-LOC-NAME              PIC X(20).
018500     05  FILLER                    PIC X(10) VALUE SPACES.
018600     05  FILLER                    PIC X(13) VALUE 'PERIOD: DAY'.
018700     05  FILLER                    PIC X(79) VALUE SPACES.
018800
018900 01  HEADER-LINE3.
019000     05  FILLER                    PIC X(3)  VALUE SPACES.
019100     05  FILLER                    PIC X(4)  VALUE 'HOUR'.
019200     05  FILLER                    PIC X(3)  VALUE SPACES.
019300     05  FILLER                    PIC X(8)  VALUE 'WIND M/S'.
019400     05  FILLER                    PIC X(2)  VALUE SPACES.
019500     05  FILLER                    PIC X(8)  VALUE 'PEOPLE'.
019600     05  FILLER                    PIC X(4)  VALUE SPACES.
019700     05  FILLER                    PIC X(12) VALUE 'WIND WH'.
019800     05  FILLER                    PIC X(3)  VALUE SPACES.
019900     05  FILLER                    PIC X(12) VALUE 'PIEZO WH'.
020000     05  FILLER                    PIC X(43) VALUE SPACES.
020100
020200 01  DETAIL-LINE1.
020300     05  FILLER                    PIC X(3)  VALUE SPACES.
020400     05  DL1-HOUR                  PIC Z9.
020500     05  FILLER                    PIC X(5)  VALUE SPACES.
020600     05  DL1-WIND-SPD              PIC ZZ9.99.
020700     05  FILLER                    PIC X(3)  VALUE SPACES.
020800     05  DL1-PEOPLE                PIC ZZZ,ZZ9.
020900     05  FILLER                    PIC X(1)  VALUE SPACES.
021000     05  DL1-WIND-WH               PIC -ZZZ,ZZ9.99.
021100     05  FILLER                    PIC X(1)  VALUE SPACES.
021200     05  DL1-PIEZO-WH              PIC -ZZZ,ZZ9.99.
021300     05  FILLER                    PIC X(43) VALUE SPACES.
021400
021500 01  WS-DAY-TOTAL-LINE.
021600     05  FILLER                    PIC X(3)  VALUE SPACES.
021700     05  FILLER                    PIC X(16) VALUE 'DAY TOTALS:'.
021800     05  DTL-WIND-WH               PIC -ZZZ,ZZ9.99.
021900     05  FILLER                    PIC X(1)  VALUE SPACES.
022000     05  DTL-PIEZO-WH              PIC -ZZZ,ZZ9.99.
022100     05  FILLER                    PIC X(1)  VALUE SPACES.
022200     05  DTL-TOTAL-WH              PIC -ZZZ,ZZ9.99.
022300     05  FILLER                    PIC X(1)  VALUE SPACES.
022400     05  DTL-CONSUMP-WH            PIC -ZZZ,ZZ9.99.
022500     05  FILLER                    PIC X(1)  VALUE SPACES.
022600     05  DTL-BALANCE-WH            PIC -ZZZ,ZZ9.99.
022700     05  FILLER                    PIC X(1)  VALUE SPACES.
022800     05  DTL-SUFF-PCT              PIC ZZZZ9.9.
022900     05  FILLER                    PIC X(9)  VALUE SPACES.
023000
023100 01  WS-ERROR-LINE.
023200     05  EL-SCENARIO-DATA          PIC X(20).
023300     05  FILLER                    PIC X(2)  VALUE SPACES.
023400     05  EL-MESSAGE                PIC X(40).
023500     05  FILLER                    PIC X(18) VALUE SPACES.
023600
023700 PROCEDURE DIVISION.
023800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023900     PERFORM 100-MAINLINE THRU 100-EXIT
024000             UNTIL NO-MORE-RECORDS.
024100     PERFORM 200-CLEANUP THRU 200-EXIT.
024200     MOVE +0 TO RETURN-CODE.
024300     GOBACK.
024400
024500 000-HOUSEKEEPING.
024600     DISPLAY 'PWRDAY HOUSEKEEPING'.
024700     OPEN INPUT DAILY-IN.
024800     OPEN OUTPUT RESULT-OUT.
024900     OPEN OUTPUT SUMMARY-OUT.
025000     OPEN OUTPUT SUMMARY-REPORT.
025100     OPEN OUTPUT ERRFILE.
025200
025300     INITIALIZE WS-COUNTERS-AND-ACCUMULATORS.
025400     ACCEPT WS-CUR-DATE-6 FROM DATE.
025500     PERFORM 110-READ-DAILY-IN THRU 110-EXIT.
025600 000-EXIT.
025700     EXIT.
025800
025900 110-READ-DAILY-IN.
026000     READ DAILY-IN
026100         AT END
026200         MOVE 'N' TO MORE-RECORDS-SW
026300         GO TO 110-EXIT
026400     END-READ.
026500     ADD +1 TO RECORDS-READ.
026600 110-EXIT.
026700     EXIT.
026800
026900 100-MAINLINE.
027000     PERFORM 1000-EDIT-DAILY-INPUT THRU 1000-EXIT.
027100
027200     IF NOT WS-SCENARIO-IS-VALID
027300         PERFORM 4000-WRITE-ERROR THRU 4000-EXIT
027400         PERFORM 110-READ-DAILY-IN THRU 110-EXIT
027500         GO TO 100-EXIT
027600     END-IF.
027700
027800     IF DI-MODE-AVERAGE
027900         PERFORM 1500-BUILD-WIND-PROFILE THRU 1500-EXIT
028000         PERFORM 1600-BUILD-PEOPLE-PROFILE THRU 1600-EXIT
028100     END-IF.
028200
028300     PERFORM 010-WRITE-REPORT-HEADERS THRU 010-EXIT.
028400     MOVE ZERO TO WS-DAY-WIND-WH, WS-DAY-PIEZO-WH.
028500
028600     PERFORM 2100-CALC-HOUR THRU 2100-EXIT
028700         VARYING WS-HOUR-IDX FROM 1 BY 1
028800         UNTIL WS-HOUR-IDX > 24.
028900
029000     PERFORM 3000-CALC-DAY-SUMMARY THRU 3000-EXIT.
029100     PERFORM 110-READ-DAILY-IN THRU 110-EXIT.
029200 100-EXIT.
029300     EXIT.
029400
029500 1000-EDIT-DAILY-INPUT.
029600*** THE 24-ENTRY HOURLY TABLES ARE FIXED OCCURS 24 GROUPS, SO
029700*** THE "EXACTLY 24 ENTRIES" RULE IS ENFORCED BY THE RECORD
029800*** LAYOUT ITSELF.  ONLY THE LOCATION CODE NEEDS A LOOKUP.
029900     SET PL-IDX TO 1.
030000     MOVE 'N' TO WS-VALID-SCENARIO-SW.
030100     SEARCH ALL PWR-LOC-ENTRY
030200         AT END
030300             MOVE 'N' TO WS-VALID-SCENARIO-SW
030400         WHEN PL-LOC-CODE(PL-IDX) = DI-LOC-CODE
030500             MOVE 'Y' TO WS-VALID-SCENARIO-SW
030600     END-SEARCH.
030700 1000-EXIT.
030800     EXIT.
030900
031000 1500-BUILD-WIND-PROFILE.
031100*** FOUR-SEGMENT DAILY WIND PROFILE FROM A SINGLE AVERAGE.
031200     PERFORM 1510-SET-HOUR-WIND THRU 1510-EXIT
031300         VARYING WS-HOUR-IDX FROM 1 BY 1
031400         UNTIL WS-HOUR-IDX > 24.
031500 1500-EXIT.
031600     EXIT.
031700
031800 1510-SET-HOUR-WIND.
031900     IF WS-HOUR-IDX <= 6
032000         COMPUTE DI-WIND-SPEEDS(WS-HOUR-IDX) ROUNDED =
032100             DI-AVG-WIND * 0.8
032200     ELSE
032300         IF WS-HOUR-IDX <= 12
032400             MOVE DI-AVG-WIND TO DI-WIND-SPEEDS(WS-HOUR-IDX)
032500         ELSE
032600             IF WS-HOUR-IDX <= 18
032700                 COMPUTE DI-WIND-SPEEDS(WS-HOUR-IDX) ROUNDED =
032800                     DI-AVG-WIND * 1.2
032900             ELSE
033000                 MOVE DI-AVG-WIND TO DI-WIND-SPEEDS(WS-HOUR-IDX)
033100             END-IF
033200         END-IF
033300     END-IF.
033400 1510-EXIT.
033500     EXIT.
033600
033700 1600-BUILD-PEOPLE-PROFILE.
033800*** SEVEN-SEGMENT DAILY PEOPLE PROFILE FROM THE LOCATION
033900*** AVERAGE, TRUNCATED TO A WHOLE PERSON COUNT PER RULE 7.
034000*** ONLY BUILT WHEN THE RECORD CARRIED NO PEOPLE OVERRIDE.
034100     IF DI-PEOPLE-COUNTS-X NOT = SPACES
034200         GO TO 1600-EXIT
034300     END-IF.
034400     PERFORM 1610-SET-HOUR-PEOPLE THRU 1610-EXIT
034500         VARYING WS-HOUR-IDX FROM 1 BY 1
034600         UNTIL WS-HOUR-IDX > 24.
034700 1600-EXIT.
034800     EXIT.
034900
035000 1610-SET-HOUR-PEOPLE.
035100     EVALUATE TRUE
035200         WHEN WS-HOUR-IDX <= 6
035300             COMPUTE DI-PEOPLE-COUNTS(WS-HOUR-IDX) =
035400                 PL-PZ-AVG-PEOPLE(PL-IDX) * 0.1
035500         WHEN WS-HOUR-IDX <= 9
035600             COMPUTE DI-PEOPLE-COUNTS(WS-HOUR-IDX) =
035700                 PL-PZ-AVG-PEOPLE(PL-IDX) * 1.5
035800         WHEN WS-HOUR-IDX <= 12
035900             COMPUTE DI-PEOPLE-COUNTS(WS-HOUR-IDX) =
036000                 PL-PZ-AVG-PEOPLE(PL-IDX) * 1.2
036100         WHEN WS-HOUR-IDX <= 14
036200             COMPUTE DI-PEOPLE-COUNTS(WS-HOUR-IDX) =
036300                 PL-PZ-AVG-PEOPLE(PL-IDX) * 1.8
036400         WHEN WS-HOUR-IDX <= 18
036500             COMPUTE DI-PEOPLE-COUNTS(WS-HOUR-IDX) =
036600                 PL-PZ-AVG-PEOPLE(PL-IDX) * 1.2
036700         WHEN WS-HOUR-IDX <= 21
036800             COMPUTE DI-PEOPLE-COUNTS(WS-HOUR-IDX) =
036900                 PL-PZ-AVG-PEOPLE(PL-IDX) * 0.8
037000         WHEN OTHER
037100             COMPUTE DI-PEOPLE-COUNTS(WS-HOUR-IDX) =
037200                 PL-PZ-AVG-PEOPLE(PL-IDX) * 0.3
037300     END-EVALUATE.
037400 1610-EXIT.
037500     EXIT.
037600
037700 2100-CALC-HOUR.
037800*** ONE HOUR OF THE PWRCALC WIND/PIEZO FORMULAS, T = 1 HOUR.
037900     MOVE DI-WIND-SPEEDS(WS-HOUR-IDX) TO WS-HOUR-WIND.
038000
038100     IF DI-PEOPLE-COUNTS-X = SPACES
038200         OR DI-PEOPLE-COUNTS(WS-HOUR-IDX) = ZERO
038300         MOVE PL-PZ-AVG-PEOPLE(PL-IDX) TO WS-HOUR-PEOPLE
038400     ELSE
038500         MOVE DI-PEOPLE-COUNTS(WS-HOUR-IDX) TO WS-HOUR-PEOPLE
038600     END-IF.
038700
038800     IF WS-HOUR-WIND < PL-WT-START-SPEED(PL-IDX)
038900         MOVE 0 TO WS-HOUR-WIND-WH
039000     ELSE
039100         COMPUTE WS-V-CUBED ROUNDED =
039200             WS-HOUR-WIND * WS-HOUR-WIND * WS-HOUR-WIND
039300         COMPUTE WS-RAW-WATTS ROUNDED =
039400             0.5 * 1.225 * PL-WT-AREA(PL-IDX)
039500                 * WS-V-CUBED * PL-WT-EFFICIENCY(PL-IDX)
039600         IF WS-RAW-WATTS > PL-WT-RATED-POWER(PL-IDX)
039700             MOVE PL-WT-RATED-POWER(PL-IDX) TO WS-CAPPED-WATTS
039800         ELSE
039900             MOVE WS-RAW-WATTS TO WS-CAPPED-WATTS
040000         END-IF
040100         COMPUTE WS-HOUR-WIND-WH ROUNDED =
040200             WS-CAPPED-WATTS * PL-WT-COUNT(PL-IDX) * 1 * 0.70
040300     END-IF.
040400
040500     COMPUTE WS-EFFECTIVE-PEOPLE ROUNDED = WS-HOUR-PEOPLE * 1.
040600     COMPUTE WS-HOUR-PIEZO-WH ROUNDED =
040700         WS-EFFECTIVE-PEOPLE * PL-PZ-STEPS-PERSON(PL-IDX)
040800             * PL-PZ-POWER-STEP(PL-IDX) * 0.70.
040900
041000     ADD WS-HOUR-WIND-WH  TO WS-DAY-WIND-WH.
041100     ADD WS-HOUR-PIEZO-WH TO WS-DAY-PIEZO-WH.
041200
041300     MOVE DI-LOC-CODE     TO RS-LOC-CODE.
041400     MOVE WS-HOUR-WIND-WH TO RS-WIND-WH.
041500     MOVE WS-HOUR-PIEZO-WH TO RS-PIEZO-WH.
041600     COMPUTE RS-TOTAL-WH ROUNDED = RS-WIND-WH + RS-PIEZO-WH.
041700     COMPUTE RS-CONSUMPTION-WH ROUNDED =
041800         150 * PL-SL-COUNT(PL-IDX) * 1.
041900     COMPUTE RS-BALANCE-WH ROUNDED =
042000         RS-TOTAL-WH - RS-CONSUMPTION-WH.
042100     IF RS-BALANCE-WH >= 0
042200         SET RS-IS-SUFFICIENT TO TRUE
042300     ELSE
042400         SET RS-NOT-SUFFICIENT TO TRUE
042500     END-IF.
042600     IF RS-CONSUMPTION-WH = 0
042700         MOVE 99999.9 TO RS-SUFF-PCT
042800     ELSE
042900         COMPUTE RS-SUFF-PCT ROUNDED =
043000             (RS-TOTAL-WH / RS-CONSUMPTION-WH) * 100
043100     END-IF.
043200
043300     WRITE RS-RESULT-REC.
043400     ADD +1 TO RECORDS-WRITTEN.
043500
043600     PERFORM 120-WRITE-DETAIL-LINE THRU 120-EXIT.
043700 2100-EXIT.
043800     EXIT.
043900
044000 120-WRITE-DETAIL-LINE.
044100     IF LINE-COUNT < REPORT-MAX-LINES
044200         CONTINUE
044300     ELSE
044400         PERFORM 010-WRITE-REPORT-HEADERS THRU 010-EXIT
044500     END-IF.
044600
044700     MOVE WS-HOUR-IDX        TO DL1-HOUR.
044800     MOVE WS-HOUR-WIND       TO DL1-WIND-SPD.
044900     MOVE WS-HOUR-PEOPLE     TO DL1-PEOPLE.
045000     MOVE WS-HOUR-WIND-WH    TO DL1-WIND-WH.
045100     MOVE WS-HOUR-PIEZO-WH   TO DL1-PIEZO-WH.
045200
045300     MOVE DETAIL-LINE1       TO RPT-REC.
045400     WRITE RPT-REC.
045500     ADD +1                  TO LINE-COUNT.
045600 120-EXIT.
045700     EXIT.
045800
045900 3000-CALC-DAY-SUMMARY.
046000     MOVE 'D'                TO PS-PERIOD-TYPE.
046100     MOVE DI-LOC-CODE        TO PS-LOC-CODE.
046200     MOVE WS-DAY-WIND-WH     TO PS-WIND-WH.
046300     MOVE WS-DAY-PIEZO-WH    TO PS-PIEZO-WH.
046400     COMPUTE PS-TOTAL-WH ROUNDED = PS-WIND-WH + PS-PIEZO-WH.
046500     COMPUTE PS-TOTAL-KWH ROUNDED = PS-TOTAL-WH / 1000.
046600
046700*** RULE 3 - FIXED DAILY CONSUMPTION, LIGHTS RUN 12 OF 24 HOURS.
046800     COMPUTE PS-CONSUMPTION-WH ROUNDED =
046900         150 * PL-SL-COUNT(PL-IDX) * 12.
047000     COMPUTE PS-BALANCE-WH ROUNDED =
047100         PS-TOTAL-WH - PS-CONSUMPTION-WH.
047200     IF PS-BALANCE-WH >= 0
047300         SET PS-IS-SUFFICIENT TO TRUE
047400     ELSE
047500         SET PS-NOT-SUFFICIENT TO TRUE
047600     END-IF.
047700     IF PS-CONSUMPTION-WH = 0
047800         MOVE 99999.9 TO PS-SUFF-PCT
047900     ELSE
048000         COMPUTE PS-SUFF-PCT ROUNDED =
048100             (PS-TOTAL-WH / PS-CONSUMPTION-WH) * 100
048200     END-IF.
048300
048400     WRITE PS-SUMMARY-REC.
048500
048600     MOVE PS-WIND-WH         TO DTL-WIND-WH.
048700     MOVE PS-PIEZO-WH        TO DTL-PIEZO-WH.
048800     MOVE PS-TOTAL-WH        TO DTL-TOTAL-WH.
048900     MOVE PS-CONSUMPTION-WH  TO DTL-CONSUMP-WH.
049000     MOVE PS-BALANCE-WH      TO DTL-BALANCE-WH.
049100     MOVE PS-SUFF-PCT        TO DTL-SUFF-PCT.
049200
049300     MOVE BLANK-LINE         TO RPT-REC.
049400     WRITE RPT-REC.
049500     MOVE WS-DAY-TOTAL-LINE  TO RPT-REC.
049600     WRITE RPT-REC.
049700     MOVE BLANK-LINE         TO RPT-REC.
049800     WRITE RPT-REC.
049900 3000-EXIT.
050000     EXIT.
050100
050200 010-WRITE-REPORT-HEADERS.
050300     MOVE WS-CUR-YY              TO HL1-YY.
050400     MOVE WS-CUR-MM              TO HL1-MM.
050500     MOVE WS-CUR-DD              TO HL1-DD.
050600     ADD +1                      TO PAGE-NUM.
050700     MOVE PAGE-NUM                TO HL1-PAGE-NUMBER.
050800     MOVE PL-LOC-NAME(PL-IDX)     TO HL2-LOC-NAME.
050900
051000     MOVE HEADER-LINE1            TO RPT-REC.
051100     WRITE RPT-REC.
051200     MOVE HEADER-LINE2            TO RPT-REC.
051300     WRITE RPT-REC.
051400     MOVE BLANK-LINE              TO RPT-REC.
051500     WRITE RPT-REC.
051600     MOVE HEADER-LINE3            TO RPT-REC.
051700     WRITE RPT-REC.
051800
051900     MOVE 4                       TO LINE-COUNT.
052000 010-EXIT.
052100     EXIT.
052200
052300 4000-WRITE-ERROR.
052400     MOVE SPACES TO WS-ERROR-LINE.
052500     MOVE DI-LOC-CODE         TO EL-SCENARIO-DATA.
052600     MOVE 'REJECTED - LOCATION CODE NOT CONFIGURED'
052700                              TO EL-MESSAGE.
052800     MOVE WS-ERROR-LINE       TO ERR-REC.
052900     WRITE ERR-REC.
053000     ADD +1 TO ERROR-RECS.
053100 4000-EXIT.
053200     EXIT.
053300
053400 200-CLEANUP.
053500     DISPLAY 'PWRDAY CLEAN-UP'.
053600     CLOSE DAILY-IN.
053700     CLOSE RESULT-OUT.
053800     CLOSE SUMMARY-OUT.
053900     CLOSE SUMMARY-REPORT.
054000     CLOSE ERRFILE.
054100     DISPLAY 'RECORDS READ: '     RECORDS-READ.
054200     DISPLAY 'RECORDS WRITTEN: '  RECORDS-WRITTEN.
054300     DISPLAY 'RECORDS REJECTED: ' ERROR-RECS.
054400     DISPLAY 'PWRDAY NORMAL END OF JOB'.
054500 200-EXIT.
054600     EXIT.
