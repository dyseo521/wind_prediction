000100****************************************************************
000200*  PWRRSLT  - HOURLY RESULT RECORD
000300*  ONE CALCULATED HOUR OF GENERATION/CONSUMPTION/BALANCE FOR ONE
000400*  SITE.  CARRIED BY THE RESULT-OUT FILE, ONE PER ACCEPTED
000500*  SCENARIO RECORD.
000600*----------------------------------------------------------------
000700*  MAINTENANCE
000800*  03/02/94  RBW  ORIGINAL LAYOUT
000900*  11/08/98  RBW  RS-SUFF-PCT ADDED PER FACILITIES REQUEST
001000****************************************************************
001100 01  RS-RESULT-REC.
001200     05  RS-LOC-CODE               PIC X(02).
001300     05  RS-WIND-WH                PIC S9(07)V99.
001400     05  RS-PIEZO-WH               PIC S9(07)V99.
001500     05  RS-TOTAL-WH               PIC S9(07)V99.
001600     05  RS-CONSUMPTION-WH         PIC S9(07)V99.
001700     05  RS-BALANCE-WH             PIC S9(07)V99.
001800     05  RS-SUFFICIENT             PIC X(01).
001900         88  RS-IS-SUFFICIENT          VALUE 'Y'.
002000         88  RS-NOT-SUFFICIENT         VALUE 'N'.
002100     05  RS-SUFF-PCT               PIC 9(05)V9.
002200     05  FILLER                    PIC X(26).
